000100******************************************************************
000200* COPY        : BCACCT                                           *
000300* APLICACION  : BANCA COMERCIALA - NUCLEO DE CUENTAS              *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (ACCT-FILE). UN     *
000500*             : REGISTRO POR CUENTA, SALDO POR CADA UNA DE LAS    *
000600*             : 5 DIVISAS SOPORTADAS (MDL/EUR/USD/GBP/RON).       *
000700*             : INCLUIDO POR FD EN BCAM0010 Y COMO AREA DE        *
000800*             : LINKAGE EN BCAL0010.                              *
000900* FECHA       : 03/06/1989   PROGRAMADOR : M.E. SOTO CHAVES (MESC)*
001000******************************************************************
001100*----> HISTORIAL DE CAMBIOS DEL LAYOUT
001200* 03/06/1989 MESC TKT-1889-014 VERSION INICIAL DEL LAYOUT.
001300* 19/02/1991 MESC TKT-1891-051 SE AGREGA ACCT-DAILY-LIMIT Y
001400*                              ACCT-DAILY-USED PARA EL TOPE
001500*                              DIARIO DE RETIRO.
001600* 08/09/1993 RVQ  TKT-1893-207 SE AGREGA ACCT-LAST-RESET-DATE
001700*                              PARA EL REINICIO DIARIO DEL TOPE.
001800* 27/01/1999 PEDR TKT-1999-005 AJUSTE Y2K: ACCT-CREATION-DATE Y
001900*                              ACCT-LAST-LOGIN-DATE PASAN A
002000*                              9(08) AAAAMMDD (ANTES 6 POSIC.).
002100* 11/07/2006 PEDR TKT-2006-133 SE AGREGA ACCT-BALANCE-TABLE
002200*                              REDEFINES PARA EL CICLO DE
002300*                              CONVERSION A MDL DEL REPORTE.
002400******************************************************************
002500 01  BCA-REG-CUENTA.
002600     05  ACCT-NUMBER              PIC X(16).
002700     05  ACCT-PASSWORD            PIC X(20).
002800     05  ACCT-OWNER-NAME          PIC X(30).
002900*----> SALDOS POR DIVISA, EN EL ORDEN MDL-EUR-USD-GBP-RON
003000     05  ACCT-BALANCES.
003100         10  ACCT-BALANCE-MDL     PIC S9(9)V99.
003200         10  ACCT-BALANCE-EUR     PIC S9(9)V99.
003300         10  ACCT-BALANCE-USD     PIC S9(9)V99.
003400         10  ACCT-BALANCE-GBP     PIC S9(9)V99.
003500         10  ACCT-BALANCE-RON     PIC S9(9)V99.
003600*----> VISTA EN TABLA DE LOS MISMOS 5 SALDOS, PARA EL CICLO DE
003700*      CONVERSION A MDL DE 500-REPORTE-SALDOS Y PARA LOS
003800*      RETIROS/DEPOSITOS DE 300-RETIRAR/200-DEPOSITAR EN BCAL0010.
003900     05  ACCT-TABLA-SALDOS REDEFINES ACCT-BALANCES.
004000         10  ACCT-SALDO-DIVISA    PIC S9(9)V99 OCCURS 5 TIMES
004100                                   INDEXED BY ACCT-IDX-DIVISA.
004200     05  ACCT-CREATION-DATE       PIC 9(8).
004300*----> DESGLOSE DE LA FECHA DE APERTURA PARA IMPRESION Y VALIDACION
004400     05  ACCT-FECHA-APERTURA-R REDEFINES ACCT-CREATION-DATE.
004500         10  ACCT-APERTURA-AAAA   PIC 9(4).
004600         10  ACCT-APERTURA-MM     PIC 9(2).
004700         10  ACCT-APERTURA-DD     PIC 9(2).
004800     05  ACCT-LAST-LOGIN-DATE     PIC 9(8).
004900     05  ACCT-ACTIVE-FLAG         PIC X(1).
005000         88  ACCT-ES-ACTIVA               VALUE 'Y'.
005100         88  ACCT-ES-INACTIVA              VALUE 'N'.
005200     05  ACCT-DAILY-LIMIT         PIC S9(9)V99.
005300     05  ACCT-DAILY-USED          PIC S9(9)V99.
005400     05  ACCT-LAST-RESET-DATE     PIC 9(8).
005500     05  FILLER                   PIC X(30).
