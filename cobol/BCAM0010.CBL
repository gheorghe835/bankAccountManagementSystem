000100******************************************************************
000200* FECHA       : 01/06/1989                                       *
000300* PROGRAMADOR : MARIA ELENA SOTO CHAVES (MESC)                   *
000400* APLICACION  : BANCA COMERCIALA - NUCLEO DE CUENTAS             *
000500* PROGRAMA    : BCAM0010, CORRIDA NOCTURNA DE CARTERA            *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CARGA LA TABLA DE TASAS Y LA CARTERA COMPLETA DE *
000800*             : CUENTAS, ABONA EL INTERES ANUAL A CADA CUENTA    *
000900*             : ACTIVA, EMITE EL REPORTE DE SALDOS DE CARTERA    *
001000*             : (RPTSAL) Y EL LISTADO DE CUENTAS INACTIVAS, Y    *
001100*             : REGRABA EL MAESTRO DE CUENTAS ACTUALIZADO.       *
001200* ARCHIVOS    : ACCTMS (I-O), TXNHST (SALIDA), RATETB (ENTRADA), *
001300*             : RPTSAL (REPORTE)                                 *
001400* PROGRAMA(S) : BCAX0010 (CONVERSION), BCAL0010 (MOVIMIENTOS)    *
001500******************************************************************
001600*----> BITACORA DE CAMBIOS
001700* 01/06/1989 MESC TKT-1889-014 VERSION INICIAL: CARGA DE CARTERA
001800*                              Y ABONO DE INTERES.
001900* 19/02/1991 MESC TKT-1891-051 SE AGREGA EL REPORTE DE SALDOS DE
002000*                              CARTERA (SORT + REPORT WRITER).
002100* 08/09/1993 RVQ  TKT-1893-207 SE AGREGA EL LISTADO DE CUENTAS
002200*                              INACTIVAS.
002300* 27/01/1999 PEDR TKT-1999-005 AJUSTE Y2K: WKS-FECHA-CORRIDA
002400*                              PASA A 9(08) AAAAMMDD; SE RECIBE
002500*                              DE SYSIN JUNTO CON LA TASA ANUAL.
002600* 11/07/2006 PEDR TKT-2006-133 SE AGREGA LA SECCION DE
002700*                              ESTADISTICAS DE FIN DE CORRIDA.
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID. BCAM0010.
003100 AUTHOR. MARIA ELENA SOTO CHAVES.
003200 INSTALLATION. BANCA COMERCIALA - CENTRO DE COMPUTO.
003300 DATE-WRITTEN. 01/06/1989.
003400 DATE-COMPILED.
003500 SECURITY. USO INTERNO - NUCLEO DE CUENTAS.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-2 ON STATUS IS BCAM-TRAZA-ACTIVA
004100            OFF STATUS IS BCAM-TRAZA-INACTIVA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ACCT-FILE   ASSIGN TO ACCTMS
004500                         FILE STATUS IS FS-ACCT.
004600     SELECT TXN-FILE    ASSIGN TO TXNHST
004700                         FILE STATUS IS FS-TXN.
004800     SELECT RATE-FILE   ASSIGN TO RATETB
004900                         FILE STATUS IS FS-RATE.
005000     SELECT RPT-FILE    ASSIGN TO RPTSAL.
005100     SELECT WORK-ORDENAR ASSIGN TO SORTWK1.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ACCT-FILE.
005500     COPY BCACCT REPLACING BCA-REG-CUENTA BY FD-REG-CUENTA.
005600 FD  TXN-FILE.
005700     COPY BCATXN REPLACING BCA-REG-TRANSACCION BY FD-REG-TXN.
005800 FD  RATE-FILE.
005900     COPY BCARATE REPLACING BCA-REG-TASA BY FD-REG-TASA.
006000 FD  RPT-FILE
006100     REPORT IS REPORTE-SALDOS.
006200 SD  WORK-ORDENAR.
006300 01  WKS-REG-ORDENAR.
006400     05  ORD-ACCT-NUMBER          PIC X(16).
006500     05  ORD-OWNER-NAME           PIC X(30).
006600     05  ORD-TOTAL-MDL            PIC S9(9)V99.
006700     05  FILLER                   PIC X(10).
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*          E S T A D O S   D E   A R C H I V O                  *
007100******************************************************************
007200 77  FS-ACCT                          PIC 9(02) VALUE ZERO.
007300 77  FS-TXN                           PIC 9(02) VALUE ZERO.
007400 77  FS-RATE                          PIC 9(02) VALUE ZERO.
007500 77  BCAM-TRAZA-ACTIVA                PIC 9 VALUE ZERO.
007600 77  BCAM-TRAZA-INACTIVA              PIC 9 VALUE ZERO.
007700******************************************************************
007800*          P A R A M E T R O S   D E   L A   C O R R I D A       *
007900******************************************************************
008000 01  WKS-PARAMETROS-CORRIDA.
008100     05  WKS-FECHA-CORRIDA            PIC 9(8).                     99005 
008200     05  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
008300         10  WKS-FC-AAAA              PIC 9(4).
008400         10  WKS-FC-MM                PIC 9(2).
008500         10  WKS-FC-DD                PIC 9(2).
008600     05  WKS-TASA-ANUAL-INTERES       PIC S9(3)V9999.               99005
008700     05  FILLER                       PIC X(05).
008800******************************************************************
008900*          C A R T E R A   D E   C U E N T A S   E N   T A B L A *
009000******************************************************************
009100*----> ESPEJO DE BCACCT, DIMENSIONADO PARA LA TABLA DE TRABAJO.
009200 01  WKS-TABLA-CUENTAS.
009300     05  WKS-CUENTA-ENTRY OCCURS 0 TO 500 TIMES
009400                          DEPENDING ON WKS-CUENTAS-CARGADAS
009500                          INDEXED BY WKS-IDX-CUENTA.
009600         10  TBL-ACCT-NUMBER          PIC X(16).
009700         10  TBL-ACCT-PASSWORD        PIC X(20).
009800         10  TBL-ACCT-OWNER-NAME      PIC X(30).
009900         10  TBL-ACCT-BALANCES.
010000             15  TBL-ACCT-BALANCE-MDL PIC S9(9)V99.
010100             15  TBL-ACCT-BALANCE-EUR PIC S9(9)V99.
010200             15  TBL-ACCT-BALANCE-USD PIC S9(9)V99.
010300             15  TBL-ACCT-BALANCE-GBP PIC S9(9)V99.
010400             15  TBL-ACCT-BALANCE-RON PIC S9(9)V99.
010500         10  TBL-ACCT-TABLA-SALDOS REDEFINES TBL-ACCT-BALANCES.
010600             15  TBL-ACCT-SALDO-DIVISA PIC S9(9)V99
010700                               OCCURS 5 TIMES
010800                               INDEXED BY TBL-IDX-DIVISA.
010900         10  TBL-ACCT-CREATION-DATE   PIC 9(8).
011000         10  TBL-ACCT-LAST-LOGIN-DATE PIC 9(8).
011100         10  TBL-ACCT-ACTIVE-FLAG     PIC X(1).
011200             88  TBL-ACCT-ES-ACTIVA       VALUE 'Y'.
011300             88  TBL-ACCT-ES-INACTIVA     VALUE 'N'.
011400         10  TBL-ACCT-DAILY-LIMIT     PIC S9(9)V99.
011500         10  TBL-ACCT-DAILY-USED      PIC S9(9)V99.
011600         10  TBL-ACCT-LAST-RESET-DATE PIC 9(8).
011700         10  FILLER                   PIC X(10).
011800 77  WKS-CUENTAS-CARGADAS             PIC S9(4) COMP VALUE ZERO.
011900 77  WKS-CUENTAS-DUPLICADAS           PIC S9(4) COMP VALUE ZERO.    06133 
012000 77  WKS-BANDERA-CUENTA-UNICA         PIC 9 VALUE ZERO.
012100     88  WKS-CUENTA-ES-UNICA              VALUE 0.
012200     88  WKS-CUENTA-DUPLICADA             VALUE 1.
012300******************************************************************
012400*          A R E A S   D E   T R A B A J O   D E   L L A M A D A *
012500******************************************************************
012600 01  WKS-CUENTA-CORRIENTE.
012700     COPY BCACCT REPLACING BCA-REG-CUENTA BY WKS-CUENTA-CORRIENTE.
012800 01  WKS-CUENTA-VACIA.
012900     COPY BCACCT REPLACING BCA-REG-CUENTA BY WKS-CUENTA-VACIA.
013000 01  WKS-TXN-DEL-MOVIMIENTO.
013100     COPY BCATXN REPLACING BCA-REG-TRANSACCION
013200                                      BY WKS-TXN-DEL-MOVIMIENTO.
013300 01  WKS-TXN-DEL-MOVIMIENTO-2.
013400     COPY BCATXN REPLACING BCA-REG-TRANSACCION
013500                                      BY WKS-TXN-DEL-MOVIMIENTO-2.
013600 77  WKS-BCAL-OPERACION                PIC X(2).
013700 77  WKS-BCAL-DIVISA                   PIC X(3).
013800 77  WKS-BCAL-DIVISA-DESTINO           PIC X(3).
013900 77  WKS-BCAL-MONTO                    PIC S9(9)V99.
014000 77  WKS-BCAL-CLAVE-ACTUAL              PIC X(20).
014100 77  WKS-BCAL-CLAVE-NUEVA               PIC X(20).
014200 77  WKS-BCAL-NUEVO-LIMITE              PIC S9(9)V99.
014300 77  WKS-BCAL-RETORNO                   PIC 9(2).
014400 77  WKS-XCH-OPERACION                  PIC X(2).
014500 77  WKS-XCH-DIVISA-ORIGEN              PIC X(3).
014600 77  WKS-XCH-DIVISA-DESTINO             PIC X(3).
014700 77  WKS-XCH-MONTO-ENTRADA              PIC S9(9)V99.
014800 77  WKS-XCH-MONTO-SALIDA               PIC S9(9)V9999.
014900 77  WKS-XCH-TASA-NUEVA                 PIC S9(7)V9999.
015000 77  WKS-XCH-RETORNO                    PIC 9(2).
015100 77  WKS-TOTAL-MDL-CUENTA               PIC S9(9)V99.
015200 77  WKS-TOTAL-MDL-CUENTA-R REDEFINES WKS-TOTAL-MDL-CUENTA
015300                                    PIC S9(9)V99.
015400     88  WKS-TOTAL-MDL-CUENTA-NEGATIVO      VALUE -999999999.99
015500                                             THRU -0000000000.01.
015600******************************************************************
015700*          C O N T R O L E S   D E   L A   C O R R I D A         *
015800******************************************************************
015900 77  WKS-TOTAL-TRANSACCIONES            PIC S9(7) COMP VALUE ZERO.
016000 77  WKS-TOTAL-DEPOSITOS                PIC S9(7) COMP VALUE ZERO.
016100 77  WKS-TOTAL-RETIROS                  PIC S9(7) COMP VALUE ZERO.
016200 77  WKS-CUENTAS-CON-INTERES            PIC S9(7) COMP VALUE ZERO.
016300 77  WKS-TOTAL-INTERES-PAGADO           PIC S9(9)V99 VALUE ZERO.
016400 77  WKS-CUENTAS-INACTIVAS-VISTAS       PIC S9(7) COMP VALUE ZERO.
016500 77  EOF-SORT                           PIC 9 VALUE ZERO.
016600     88  FIN-DE-ORDENAMIENTO                VALUE 1.
016700******************************************************************
016800*          M A Q U E T A C I O N   D E L   R E P O R T E         *
016900******************************************************************
017000 REPORT SECTION.
017100 RD  REPORTE-SALDOS
017200     PAGE LIMIT IS 30
017300     HEADING 1
017400     FIRST DETAIL 6
017500     LAST DETAIL 26
017600     FOOTING 28.
017700 01  TYPE IS PH.
017800     02  LINE 1.
017900         03  COLUMN  1 PIC X(24) VALUE 'BANCA COMERCIALA, S.A.'.
018000         03  COLUMN 45 PIC X(28) VALUE
018100                              'REPORTE DE SALDOS DE CARTERA'.
018200         03  COLUMN 96 PIC X(06) VALUE 'PAGINA'.
018300         03  COLUMN 103 PIC Z(04) SOURCE PAGE-COUNTER
018400                                  IN REPORTE-SALDOS.
018500     02  LINE 2.
018600         03  COLUMN  1 PIC X(20) VALUE 'BCAM0010  V.01.06.R'.
018700         03  COLUMN 45 PIC X(15) VALUE 'FECHA CORRIDA :'.
018800         03  COLUMN 61 PIC 9999/99/99 SOURCE WKS-FECHA-CORRIDA.
018900     02  LINE 3.
019000         03  COLUMN  1 PIC X(107) VALUE ALL '='.
019100     02  LINE 4.
019200         03  COLUMN  1 PIC X(16) VALUE 'NUMERO DE CUENTA'.
019300         03  COLUMN 19 PIC X(30) VALUE 'NOMBRE DEL TITULAR'.
019400         03  COLUMN 52 PIC X(20) VALUE 'SALDO TOTAL EN MDL'.
019500     02  LINE 5.
019600         03  COLUMN  1 PIC X(107) VALUE ALL '='.
019700         03  FILLER               PIC X(01).
019800 01  DETALLE-SALDO TYPE IS DETAIL.
019900     02  LINE IS PLUS 1.
020000         03  COLUMN  1 PIC X(16) SOURCE ORD-ACCT-NUMBER.
020100         03  COLUMN 19 PIC X(30) SOURCE ORD-OWNER-NAME.
020200         03  COLUMN 52 PIC -(9)9.99 SOURCE ORD-TOTAL-MDL.
020300         03  FILLER               PIC X(43).
020400 01  TYPE IS RF.
020500     02  LINE IS PLUS 2.
020600         03  COLUMN  1 PIC X(107) VALUE ALL '-'.
020700     02  LINE IS PLUS 1.
020800         03  COLUMN  1 PIC X(11) VALUE 'GRAND TOTAL'.
020900         03  COLUMN 52 PIC -(9)9.99 SUM ORD-TOTAL-MDL.
021000         03  FILLER               PIC X(43).
021100 PROCEDURE DIVISION.
021200 000-PRINCIPAL SECTION.
021300     ACCEPT WKS-PARAMETROS-CORRIDA FROM SYSIN
021400     PERFORM 100-ABRIR-ARCHIVOS
021500     PERFORM 200-CARGAR-TASAS
021600     PERFORM 300-CARGAR-CUENTAS
021700     PERFORM 400-ABONAR-INTERESES-PORTAFOLIO
021800     PERFORM 500-REPORTE-SALDOS
021900     PERFORM 600-LISTAR-CUENTAS-INACTIVAS
022000     PERFORM 700-REGRABAR-PORTAFOLIO
022100     PERFORM 800-ESTADISTICAS
022200     PERFORM 900-CERRAR-ARCHIVOS
022300     STOP RUN.
022400 000-PRINCIPAL-E. EXIT.
022500
022600*----> ABRE LOS ARCHIVOS DE ENTRADA/SALIDA DE LA CORRIDA.
022700 100-ABRIR-ARCHIVOS SECTION.
022800     OPEN INPUT  ACCT-FILE
022900     OPEN INPUT  RATE-FILE
023000     OPEN OUTPUT TXN-FILE
023100     INITIATE REPORTE-SALDOS
023200     IF FS-ACCT = 97
023300        MOVE ZEROS TO FS-ACCT
023400     END-IF
023500     IF FS-ACCT NOT = 0 OR FS-RATE NOT = 0 OR FS-TXN NOT = 0
023600        DISPLAY '=============================================='
023700        DISPLAY '   ERROR AL ABRIR LOS ARCHIVOS DE LA CORRIDA   '
023800        DISPLAY ' FS-ACCT = ' FS-ACCT ' FS-RATE = ' FS-RATE
023900        DISPLAY ' FS-TXN  = ' FS-TXN
024000        DISPLAY '=============================================='
024100        MOVE 91 TO RETURN-CODE
024200        PERFORM 900-CERRAR-ARCHIVOS
024300        STOP RUN
024400     END-IF.
024500 100-ABRIR-ARCHIVOS-E. EXIT.
024600
024700*----> BATCH FLOW "RATE TABLE MAINTENANCE" PASO 1: SIEMBRA LOS
024800*      DEFECTOS Y LUEGO SOBREESCRIBE CON LO QUE TRAE RATETB.
024900 200-CARGAR-TASAS SECTION.
025000     MOVE 'SD' TO WKS-XCH-OPERACION
025100     CALL 'BCAX0010' USING WKS-XCH-OPERACION
025200                           WKS-XCH-DIVISA-ORIGEN
025300                           WKS-XCH-DIVISA-DESTINO
025400                           WKS-XCH-MONTO-ENTRADA
025500                           WKS-XCH-MONTO-SALIDA
025600                           WKS-XCH-TASA-NUEVA
025700                           WKS-FECHA-CORRIDA
025800                           WKS-XCH-RETORNO
025900     READ RATE-FILE END-READ
026000     PERFORM 210-CARGAR-UNA-TASA UNTIL FS-RATE = 10.
026100 200-CARGAR-TASAS-E. EXIT.
026200
026300 210-CARGAR-UNA-TASA SECTION.
026400     EVALUATE FS-RATE
026500        WHEN 0
026600             MOVE 'LR'              TO WKS-XCH-OPERACION
026700             MOVE RATE-CURRENCY OF FD-REG-TASA
026800                                    TO WKS-XCH-DIVISA-DESTINO
026900             MOVE RATE-VALUE OF FD-REG-TASA
027000                                    TO WKS-XCH-TASA-NUEVA
027100             CALL 'BCAX0010' USING WKS-XCH-OPERACION
027200                                   WKS-XCH-DIVISA-ORIGEN
027300                                   WKS-XCH-DIVISA-DESTINO
027400                                   WKS-XCH-MONTO-ENTRADA
027500                                   WKS-XCH-MONTO-SALIDA
027600                                   WKS-XCH-TASA-NUEVA
027700                                   WKS-FECHA-CORRIDA
027800                                   WKS-XCH-RETORNO
027900             READ RATE-FILE END-READ
028000        WHEN 10
028100             CONTINUE
028200        WHEN OTHER
028300             DISPLAY 'ERROR LEYENDO RATETB, FS-RATE = ' FS-RATE
028400             MOVE 91 TO RETURN-CODE
028500             PERFORM 900-CERRAR-ARCHIVOS
028600             STOP RUN
028700     END-EVALUATE.
028800 210-CARGAR-UNA-TASA-E. EXIT.
028900
029000*----> BATCH FLOW "PER-TRANSACTION POSTING"/CARGA DE CARTERA:
029100*      LEE TODA ACCTMS A WKS-TABLA-CUENTAS, RECHAZANDO NUMEROS
029200*      DE CUENTA DUPLICADOS (BUSINESS RULE "UNIQUE ACCOUNT
029300*      NUMBERS").
029400 300-CARGAR-CUENTAS SECTION.
029500     READ ACCT-FILE END-READ
029600     PERFORM 320-CARGAR-UNA-CUENTA UNTIL FS-ACCT = 10
029700     CLOSE ACCT-FILE.
029800 300-CARGAR-CUENTAS-E. EXIT.
029900
030000 320-CARGAR-UNA-CUENTA SECTION.
030100     EVALUATE FS-ACCT
030200        WHEN 0
030300             PERFORM 310-VERIFICAR-CUENTA-UNICA
030400             IF WKS-CUENTA-ES-UNICA
030500                ADD 1 TO WKS-CUENTAS-CARGADAS
030600                SET WKS-IDX-CUENTA TO WKS-CUENTAS-CARGADAS
030700                MOVE ACCT-NUMBER OF FD-REG-CUENTA
030800                       TO TBL-ACCT-NUMBER (WKS-IDX-CUENTA)
030900                MOVE ACCT-PASSWORD OF FD-REG-CUENTA
031000                       TO TBL-ACCT-PASSWORD (WKS-IDX-CUENTA)
031100                MOVE ACCT-OWNER-NAME OF FD-REG-CUENTA
031200                       TO TBL-ACCT-OWNER-NAME (WKS-IDX-CUENTA)
031300                MOVE ACCT-BALANCE-MDL OF FD-REG-CUENTA
031400                       TO TBL-ACCT-BALANCE-MDL (WKS-IDX-CUENTA)
031500                MOVE ACCT-BALANCE-EUR OF FD-REG-CUENTA
031600                       TO TBL-ACCT-BALANCE-EUR (WKS-IDX-CUENTA)
031700                MOVE ACCT-BALANCE-USD OF FD-REG-CUENTA
031800                       TO TBL-ACCT-BALANCE-USD (WKS-IDX-CUENTA)
031900                MOVE ACCT-BALANCE-GBP OF FD-REG-CUENTA
032000                       TO TBL-ACCT-BALANCE-GBP (WKS-IDX-CUENTA)
032100                MOVE ACCT-BALANCE-RON OF FD-REG-CUENTA
032200                       TO TBL-ACCT-BALANCE-RON (WKS-IDX-CUENTA)
032300                MOVE ACCT-CREATION-DATE OF FD-REG-CUENTA
032400                       TO TBL-ACCT-CREATION-DATE (WKS-IDX-CUENTA)
032500                MOVE ACCT-LAST-LOGIN-DATE OF FD-REG-CUENTA
032600                     TO TBL-ACCT-LAST-LOGIN-DATE (WKS-IDX-CUENTA)
032700                MOVE ACCT-ACTIVE-FLAG OF FD-REG-CUENTA
032800                       TO TBL-ACCT-ACTIVE-FLAG (WKS-IDX-CUENTA)
032900                MOVE ACCT-DAILY-LIMIT OF FD-REG-CUENTA
033000                       TO TBL-ACCT-DAILY-LIMIT (WKS-IDX-CUENTA)
033100                MOVE ACCT-DAILY-USED OF FD-REG-CUENTA
033200                       TO TBL-ACCT-DAILY-USED (WKS-IDX-CUENTA)
033300                MOVE ACCT-LAST-RESET-DATE OF FD-REG-CUENTA
033400                     TO TBL-ACCT-LAST-RESET-DATE (WKS-IDX-CUENTA)
033500             ELSE
033600                ADD 1 TO WKS-CUENTAS-DUPLICADAS
033700             END-IF
033800             READ ACCT-FILE END-READ
033900        WHEN 10
034000             CONTINUE
034100        WHEN OTHER
034200             DISPLAY 'ERROR LEYENDO ACCTMS, FS-ACCT = ' FS-ACCT
034300             MOVE 91 TO RETURN-CODE
034400             PERFORM 900-CERRAR-ARCHIVOS
034500             STOP RUN
034600     END-EVALUATE.
034700 320-CARGAR-UNA-CUENTA-E. EXIT.
034800
034900*----> BUSINESS RULE "UNIQUE ACCOUNT NUMBERS": BUSCA EL NUMERO
035000*      DE CUENTA LEIDO EN LO QUE YA SE CARGO DE LA CARTERA.
035100 310-VERIFICAR-CUENTA-UNICA SECTION.
035200     SET WKS-CUENTA-ES-UNICA TO TRUE
035300     IF WKS-CUENTAS-CARGADAS > 0
035400        SET WKS-IDX-CUENTA TO 1
035500        SEARCH WKS-CUENTA-ENTRY
035600           VARYING WKS-IDX-CUENTA
035700           AT END
035800                CONTINUE
035900           WHEN TBL-ACCT-NUMBER (WKS-IDX-CUENTA)
036000                      = ACCT-NUMBER OF FD-REG-CUENTA
036100                SET WKS-CUENTA-DUPLICADA TO TRUE
036200        END-SEARCH
036300     END-IF.
036400 310-VERIFICAR-CUENTA-UNICA-E. EXIT.
036500
036600*----> BATCH FLOW "PORTFOLIO-WIDE INTEREST POSTING BATCH"
036700 400-ABONAR-INTERESES-PORTAFOLIO SECTION.
036800     IF WKS-CUENTAS-CARGADAS > 0
036900        PERFORM 410-ABONAR-INTERES-CUENTA
037000                  VARYING WKS-IDX-CUENTA FROM 1 BY 1
037100                  UNTIL WKS-IDX-CUENTA > WKS-CUENTAS-CARGADAS
037200     END-IF.
037300 400-ABONAR-INTERESES-PORTAFOLIO-E. EXIT.
037400
037500 410-ABONAR-INTERES-CUENTA SECTION.
037600     IF TBL-ACCT-ES-ACTIVA (WKS-IDX-CUENTA)
037700        PERFORM 420-COPIAR-CUENTA-A-CORRIENTE
037800        MOVE 'IN'              TO WKS-BCAL-OPERACION
037900        CALL 'BCAL0010' USING WKS-BCAL-OPERACION
038000                              WKS-CUENTA-CORRIENTE
038100                              WKS-CUENTA-VACIA
038200                              WKS-BCAL-DIVISA
038300                              WKS-BCAL-DIVISA-DESTINO
038400                              WKS-BCAL-MONTO
038500                              WKS-BCAL-CLAVE-ACTUAL
038600                              WKS-BCAL-CLAVE-NUEVA
038700                              WKS-BCAL-NUEVO-LIMITE
038800                              WKS-TASA-ANUAL-INTERES
038900                              WKS-FECHA-CORRIDA
039000                              WKS-TXN-DEL-MOVIMIENTO
039100                              WKS-TXN-DEL-MOVIMIENTO-2
039200                              WKS-BCAL-RETORNO
039300        IF WKS-BCAL-RETORNO = 0
039400           PERFORM 430-COPIAR-CORRIENTE-A-CUENTA
039500           WRITE FD-REG-TXN FROM WKS-TXN-DEL-MOVIMIENTO
039600           ADD 1 TO WKS-TOTAL-TRANSACCIONES
039700           ADD 1 TO WKS-CUENTAS-CON-INTERES
039800           ADD TXN-AMOUNT OF WKS-TXN-DEL-MOVIMIENTO
039900                  TO WKS-TOTAL-INTERES-PAGADO
040000        END-IF
040100     END-IF.
040200 410-ABONAR-INTERES-CUENTA-E. EXIT.
040300
040400*----> COPIA LA ENTRADA DE TABLA WKS-IDX-CUENTA AL AREA DE
040500*      TRABAJO QUE SE PASA A BCAL0010 (LAYOUT BCACCT COMPLETO).
040600 420-COPIAR-CUENTA-A-CORRIENTE SECTION.
040700     MOVE TBL-ACCT-NUMBER (WKS-IDX-CUENTA)
040800               TO ACCT-NUMBER OF WKS-CUENTA-CORRIENTE
040900     MOVE TBL-ACCT-PASSWORD (WKS-IDX-CUENTA)
041000               TO ACCT-PASSWORD OF WKS-CUENTA-CORRIENTE
041100     MOVE TBL-ACCT-OWNER-NAME (WKS-IDX-CUENTA)
041200               TO ACCT-OWNER-NAME OF WKS-CUENTA-CORRIENTE
041300     MOVE TBL-ACCT-BALANCE-MDL (WKS-IDX-CUENTA)
041400               TO ACCT-BALANCE-MDL OF WKS-CUENTA-CORRIENTE
041500     MOVE TBL-ACCT-BALANCE-EUR (WKS-IDX-CUENTA)
041600               TO ACCT-BALANCE-EUR OF WKS-CUENTA-CORRIENTE
041700     MOVE TBL-ACCT-BALANCE-USD (WKS-IDX-CUENTA)
041800               TO ACCT-BALANCE-USD OF WKS-CUENTA-CORRIENTE
041900     MOVE TBL-ACCT-BALANCE-GBP (WKS-IDX-CUENTA)
042000               TO ACCT-BALANCE-GBP OF WKS-CUENTA-CORRIENTE
042100     MOVE TBL-ACCT-BALANCE-RON (WKS-IDX-CUENTA)
042200               TO ACCT-BALANCE-RON OF WKS-CUENTA-CORRIENTE
042300     MOVE TBL-ACCT-CREATION-DATE (WKS-IDX-CUENTA)
042400               TO ACCT-CREATION-DATE OF WKS-CUENTA-CORRIENTE
042500     MOVE TBL-ACCT-LAST-LOGIN-DATE (WKS-IDX-CUENTA)
042600               TO ACCT-LAST-LOGIN-DATE OF WKS-CUENTA-CORRIENTE
042700     MOVE TBL-ACCT-ACTIVE-FLAG (WKS-IDX-CUENTA)
042800               TO ACCT-ACTIVE-FLAG OF WKS-CUENTA-CORRIENTE
042900     MOVE TBL-ACCT-DAILY-LIMIT (WKS-IDX-CUENTA)
043000               TO ACCT-DAILY-LIMIT OF WKS-CUENTA-CORRIENTE
043100     MOVE TBL-ACCT-DAILY-USED (WKS-IDX-CUENTA)
043200               TO ACCT-DAILY-USED OF WKS-CUENTA-CORRIENTE
043300     MOVE TBL-ACCT-LAST-RESET-DATE (WKS-IDX-CUENTA)
043400               TO ACCT-LAST-RESET-DATE OF WKS-CUENTA-CORRIENTE.
043500 420-COPIAR-CUENTA-A-CORRIENTE-E. EXIT.
043600
043700*----> DEVUELVE EL RESULTADO DE BCAL0010 (SOLO SALDO-MDL CAMBIA
043800*      EN UN ABONO DE INTERES) A LA ENTRADA DE LA TABLA.
043900 430-COPIAR-CORRIENTE-A-CUENTA SECTION.
044000     MOVE ACCT-BALANCE-MDL OF WKS-CUENTA-CORRIENTE
044100               TO TBL-ACCT-BALANCE-MDL (WKS-IDX-CUENTA).
044200 430-COPIAR-CORRIENTE-A-CUENTA-E. EXIT.
044300
044400*----> BATCH FLOW "PORTFOLIO BALANCE REPORT". ORDENA LA CARTERA
044500*      POR NUMERO DE CUENTA Y EMITE UNA LINEA POR CUENTA MAS EL
044600*      TOTAL GENERAL (REPORTS -> BALANCE REPORT).
044700 500-REPORTE-SALDOS SECTION.
044800     SORT WORK-ORDENAR ON ASCENDING KEY ORD-ACCT-NUMBER
044900        INPUT PROCEDURE IS 510-ALIMENTAR-ORDENAMIENTO
045000        OUTPUT PROCEDURE IS 520-EMITIR-DETALLE
045100     TERMINATE REPORTE-SALDOS.
045200 500-REPORTE-SALDOS-E. EXIT.
045300
045400 510-ALIMENTAR-ORDENAMIENTO SECTION.
045500     IF WKS-CUENTAS-CARGADAS > 0
045600        PERFORM 511-ALIMENTAR-UNA-CUENTA
045700                  VARYING WKS-IDX-CUENTA FROM 1 BY 1
045800                  UNTIL WKS-IDX-CUENTA > WKS-CUENTAS-CARGADAS
045900     END-IF.
046000 510-ALIMENTAR-ORDENAMIENTO-E. EXIT.
046100
046200*----> BUSINESS RULE "TOTAL BALANCE IN MDL": SUMA LOS 5 SALDOS
046300*      DE LA CUENTA, CADA UNO CONVERTIDO A MDL VIA BCAX0010.
046400 511-ALIMENTAR-UNA-CUENTA SECTION.
046500     MOVE ZERO TO WKS-TOTAL-MDL-CUENTA
046600     SET TBL-IDX-DIVISA (WKS-IDX-CUENTA) TO 1
046700     PERFORM 512-CONVERTIR-UN-SALDO
046800               VARYING TBL-IDX-DIVISA (WKS-IDX-CUENTA)
046900               FROM 1 BY 1
047000               UNTIL TBL-IDX-DIVISA (WKS-IDX-CUENTA) > 5
047100     MOVE TBL-ACCT-NUMBER (WKS-IDX-CUENTA)
047200                               TO ORD-ACCT-NUMBER
047300     MOVE TBL-ACCT-OWNER-NAME (WKS-IDX-CUENTA)
047400                               TO ORD-OWNER-NAME
047500     MOVE WKS-TOTAL-MDL-CUENTA TO ORD-TOTAL-MDL
047600     RELEASE WKS-REG-ORDENAR.
047700 511-ALIMENTAR-UNA-CUENTA-E. EXIT.
047800
047900 512-CONVERTIR-UN-SALDO SECTION.
048000     EVALUATE TBL-IDX-DIVISA (WKS-IDX-CUENTA)
048100        WHEN 1 MOVE 'MDL' TO WKS-XCH-DIVISA-ORIGEN
048200        WHEN 2 MOVE 'EUR' TO WKS-XCH-DIVISA-ORIGEN
048300        WHEN 3 MOVE 'USD' TO WKS-XCH-DIVISA-ORIGEN
048400        WHEN 4 MOVE 'GBP' TO WKS-XCH-DIVISA-ORIGEN
048500        WHEN 5 MOVE 'RON' TO WKS-XCH-DIVISA-ORIGEN
048600     END-EVALUATE
048700     MOVE 'CV'                TO WKS-XCH-OPERACION
048800     MOVE 'MDL'               TO WKS-XCH-DIVISA-DESTINO
048900     MOVE TBL-ACCT-SALDO-DIVISA (WKS-IDX-CUENTA TBL-IDX-DIVISA
049000                                            (WKS-IDX-CUENTA))
049100                              TO WKS-XCH-MONTO-ENTRADA
049200     CALL 'BCAX0010' USING WKS-XCH-OPERACION
049300                           WKS-XCH-DIVISA-ORIGEN
049400                           WKS-XCH-DIVISA-DESTINO
049500                           WKS-XCH-MONTO-ENTRADA
049600                           WKS-XCH-MONTO-SALIDA
049700                           WKS-XCH-TASA-NUEVA
049800                           WKS-FECHA-CORRIDA
049900                           WKS-XCH-RETORNO
050000     ADD WKS-XCH-MONTO-SALIDA TO WKS-TOTAL-MDL-CUENTA.
050100 512-CONVERTIR-UN-SALDO-E. EXIT.
050200
050300 520-EMITIR-DETALLE SECTION.
050400     MOVE 0 TO EOF-SORT
050500     RETURN WORK-ORDENAR
050600           AT END SET FIN-DE-ORDENAMIENTO TO TRUE
050700     END-RETURN
050800     PERFORM 521-EMITIR-UNA-LINEA UNTIL FIN-DE-ORDENAMIENTO.
050900 520-EMITIR-DETALLE-E. EXIT.
051000
051100 521-EMITIR-UNA-LINEA SECTION.
051200     GENERATE DETALLE-SALDO
051300     RETURN WORK-ORDENAR
051400           AT END SET FIN-DE-ORDENAMIENTO TO TRUE
051500     END-RETURN.
051600 521-EMITIR-UNA-LINEA-E. EXIT.
051700
051800*----> BATCH FLOW "INACTIVE ACCOUNTS LISTING": SOLO CONSOLA,
051900*      SIN TOTALES.
052000 600-LISTAR-CUENTAS-INACTIVAS SECTION.
052100     DISPLAY '=============================================='
052200     DISPLAY '       LISTADO DE CUENTAS INACTIVAS            '
052300     DISPLAY '=============================================='
052400     IF WKS-CUENTAS-CARGADAS > 0
052500        PERFORM 610-LISTAR-SI-INACTIVA
052600                  VARYING WKS-IDX-CUENTA FROM 1 BY 1
052700                  UNTIL WKS-IDX-CUENTA > WKS-CUENTAS-CARGADAS
052800     END-IF.
052900 600-LISTAR-CUENTAS-INACTIVAS-E. EXIT.
053000
053100 610-LISTAR-SI-INACTIVA SECTION.
053200     IF TBL-ACCT-ES-INACTIVA (WKS-IDX-CUENTA)
053300        ADD 1 TO WKS-CUENTAS-INACTIVAS-VISTAS
053400        DISPLAY TBL-ACCT-NUMBER (WKS-IDX-CUENTA) ' '
053500                TBL-ACCT-OWNER-NAME (WKS-IDX-CUENTA) ' MDL '
053600                TBL-ACCT-BALANCE-MDL (WKS-IDX-CUENTA)
053700     END-IF.
053800 610-LISTAR-SI-INACTIVA-E. EXIT.
053900
054000*----> REGRABA ACCTMS COMPLETO CON LOS SALDOS ACTUALIZADOS.
054100 700-REGRABAR-PORTAFOLIO SECTION.
054200     OPEN OUTPUT ACCT-FILE
054300     IF WKS-CUENTAS-CARGADAS > 0
054400        PERFORM 710-REGRABAR-UNA-CUENTA
054500                  VARYING WKS-IDX-CUENTA FROM 1 BY 1
054600                  UNTIL WKS-IDX-CUENTA > WKS-CUENTAS-CARGADAS
054700     END-IF
054800     CLOSE ACCT-FILE.
054900 700-REGRABAR-PORTAFOLIO-E. EXIT.
055000
055100 710-REGRABAR-UNA-CUENTA SECTION.
055200     MOVE TBL-ACCT-NUMBER (WKS-IDX-CUENTA)
055300               TO ACCT-NUMBER OF FD-REG-CUENTA
055400     MOVE TBL-ACCT-PASSWORD (WKS-IDX-CUENTA)
055500               TO ACCT-PASSWORD OF FD-REG-CUENTA
055600     MOVE TBL-ACCT-OWNER-NAME (WKS-IDX-CUENTA)
055700               TO ACCT-OWNER-NAME OF FD-REG-CUENTA
055800     MOVE TBL-ACCT-BALANCE-MDL (WKS-IDX-CUENTA)
055900               TO ACCT-BALANCE-MDL OF FD-REG-CUENTA
056000     MOVE TBL-ACCT-BALANCE-EUR (WKS-IDX-CUENTA)
056100               TO ACCT-BALANCE-EUR OF FD-REG-CUENTA
056200     MOVE TBL-ACCT-BALANCE-USD (WKS-IDX-CUENTA)
056300               TO ACCT-BALANCE-USD OF FD-REG-CUENTA
056400     MOVE TBL-ACCT-BALANCE-GBP (WKS-IDX-CUENTA)
056500               TO ACCT-BALANCE-GBP OF FD-REG-CUENTA
056600     MOVE TBL-ACCT-BALANCE-RON (WKS-IDX-CUENTA)
056700               TO ACCT-BALANCE-RON OF FD-REG-CUENTA
056800     MOVE TBL-ACCT-CREATION-DATE (WKS-IDX-CUENTA)
056900               TO ACCT-CREATION-DATE OF FD-REG-CUENTA
057000     MOVE TBL-ACCT-LAST-LOGIN-DATE (WKS-IDX-CUENTA)
057100               TO ACCT-LAST-LOGIN-DATE OF FD-REG-CUENTA
057200     MOVE TBL-ACCT-ACTIVE-FLAG (WKS-IDX-CUENTA)
057300               TO ACCT-ACTIVE-FLAG OF FD-REG-CUENTA
057400     MOVE TBL-ACCT-DAILY-LIMIT (WKS-IDX-CUENTA)
057500               TO ACCT-DAILY-LIMIT OF FD-REG-CUENTA
057600     MOVE TBL-ACCT-DAILY-USED (WKS-IDX-CUENTA)
057700               TO ACCT-DAILY-USED OF FD-REG-CUENTA
057800     MOVE TBL-ACCT-LAST-RESET-DATE (WKS-IDX-CUENTA)
057900               TO ACCT-LAST-RESET-DATE OF FD-REG-CUENTA
058000     WRITE FD-REG-CUENTA.
058100 710-REGRABAR-UNA-CUENTA-E. EXIT.
058200
058300*----> CONTROL TOTALS DE FIN DE CORRIDA (IDIOMA ESTADISTICAS).
058400 800-ESTADISTICAS SECTION.
058500     DISPLAY '=============================================='
058600     DISPLAY '            ESTADISTICAS DE LA CORRIDA         '
058700     DISPLAY '=============================================='
058800     DISPLAY ' CUENTAS CARGADAS      : ' WKS-CUENTAS-CARGADAS
058900     DISPLAY ' CUENTAS DUPLICADAS    : ' WKS-CUENTAS-DUPLICADAS
059000     DISPLAY ' CUENTAS CON INTERES   : ' WKS-CUENTAS-CON-INTERES
059100     DISPLAY ' TOTAL INTERES PAGADO  : ' WKS-TOTAL-INTERES-PAGADO
059200     DISPLAY ' CUENTAS INACTIVAS     : '
059300              WKS-CUENTAS-INACTIVAS-VISTAS
059400     DISPLAY ' TOTAL-TRANSACTIONS    : ' WKS-TOTAL-TRANSACCIONES
059500     DISPLAY ' TOTAL-DEPOSITS        : ' WKS-TOTAL-DEPOSITOS
059600     DISPLAY ' TOTAL-WITHDRAWALS     : ' WKS-TOTAL-RETIROS
059700     DISPLAY '=============================================='.
059800 800-ESTADISTICAS-E. EXIT.
059900
060000 900-CERRAR-ARCHIVOS SECTION.
060100     CLOSE TXN-FILE
060200     CLOSE RATE-FILE
060300     CLOSE RPT-FILE.
060400 900-CERRAR-ARCHIVOS-E. EXIT.
