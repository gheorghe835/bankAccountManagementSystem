000100******************************************************************
000200* COPY        : BCARATE                                          *
000300* APLICACION  : BANCA COMERCIALA - NUCLEO DE CUENTAS              *
000400* DESCRIPCION : LAYOUT DE LA TABLA DE TASAS DE CAMBIO (RATE-FILE).*
000500*             : UNIDADES DE MDL EQUIVALENTES A 1 UNIDAD DE LA     *
000600*             : DIVISA EXTRANJERA. SE LEE UNA SOLA VEZ AL INICIO  *
000700*             : DE CORRIDA PARA SOBREESCRIBIR LOS VALORES POR     *
000800*             : DEFECTO DE BCAX0010.                              *
000900* FECHA       : 05/06/1989   PROGRAMADOR : M.E. SOTO CHAVES (MESC)*
001000******************************************************************
001100*----> HISTORIAL DE CAMBIOS DEL LAYOUT
001200* 05/06/1989 MESC TKT-1889-014 VERSION INICIAL DEL LAYOUT.
001300* 30/03/1996 RVQ  TKT-1896-062 RATE-VALUE PASA DE 2 A 4
001400*                              DECIMALES PARA MAYOR PRECISION.
001500******************************************************************
001600 01  BCA-REG-TASA.
001700     05  RATE-CURRENCY             PIC X(3).
001800     05  RATE-VALUE                PIC S9(7)V9999.
001900     05  FILLER                    PIC X(10).
