000100******************************************************************
000200* FECHA       : 05/06/1989                                       *
000300* PROGRAMADOR : MARIA ELENA SOTO CHAVES (MESC)                   *
000400* APLICACION  : BANCA COMERCIALA - NUCLEO DE CUENTAS              *
000500* PROGRAMA    : BCAX0010, TABLA Y CONVERSOR DE DIVISAS            *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : MANTIENE LA TABLA DE TASAS DE CAMBIO (MDL POR    *
000800*             : UNA UNIDAD DE DIVISA EXTRANJERA) Y CONVIERTE     *
000900*             : MONTOS ENTRE DIVISAS USANDO MDL COMO DIVISA      *
001000*             : PIVOTE. NO ABRE NI CIERRA ARCHIVOS, ES CALLADA   *
001100*             : POR BCAM0010 Y POR BCAL0010.                     *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*----> BITACORA DE CAMBIOS
001600* 05/06/1989 MESC TKT-1889-014 VERSION INICIAL: SIEMBRA DE TASAS
001700*                              POR DEFECTO Y CONVERSION SIMPLE.
001800* 19/02/1991 MESC TKT-1891-051 SE AGREGA LA OPERACION UR PARA
001900*                              ACTUALIZAR UNA TASA EN CALIENTE,
002000*                              CON HISTORIAL DE CAMBIOS.
002100* 30/03/1996 RVQ  TKT-1896-062 LA TASA Y EL RESULTADO INTERMEDIO
002200*                              DE LA CONVERSION PASAN A 4
002300*                              DECIMALES (ANTES 2).
002400* 27/01/1999 PEDR TKT-1999-005 AJUSTE Y2K: LK-XCH-FECHA-CORRIDA
002500*                              SE RECIBE EN 9(08) AAAAMMDD.
002600* 14/03/2001 PEDR TKT-2001-019 SE AGREGA LA OPERACION LR (CARGA
002700*                              DESDE RATE-FILE AL INICIO DE LA
002800*                              CORRIDA), REUTILIZA LA MISMA
002900*                              RUTINA DE ACTUALIZACION QUE UR.
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. BCAX0010.
003300 AUTHOR. MARIA ELENA SOTO CHAVES.
003400 INSTALLATION. BANCA COMERCIALA - CENTRO DE COMPUTO.
003500 DATE-WRITTEN. 05/06/1989.
003600 DATE-COMPILED.
003700 SECURITY. USO INTERNO - NUCLEO DE CUENTAS.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS DIVISA-ALFABETICA IS 'A' THRU 'Z'
004200     UPSI-0 ON STATUS IS BCAX-TRAZA-ACTIVA
004300            OFF STATUS IS BCAX-TRAZA-INACTIVA.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*          T A B L A   D E   T A S A S   D E   C A M B I O       *
004800******************************************************************
004900 01  WKS-TABLA-TASAS.
005000*----> SEMBRADA EN ORDEN ASCENDENTE PARA PERMITIR SEARCH ALL
005100     05  WKS-TASA-ENTRY OCCURS 6 TIMES
005200         ASCENDING KEY IS WKS-TASA-DIVISA
005300         INDEXED BY WKS-IDX-TASA.
005400         10  WKS-TASA-DIVISA          PIC X(3).
005500         10  WKS-TASA-VALOR           PIC S9(7)V9999.             96062   
005600         10  FILLER                   PIC X(05).
005700 01  WKS-TABLA-DEFECTO-VALORES.
005800     05  FILLER PIC X(14) VALUE 'CAD00000135000'.
005900     05  FILLER PIC X(14) VALUE 'CHF00000203500'.
006000     05  FILLER PIC X(14) VALUE 'EUR00000194500'.
006100     05  FILLER PIC X(14) VALUE 'GBP00000221000'.
006200     05  FILLER PIC X(14) VALUE 'RON00000040000'.
006300     05  FILLER PIC X(14) VALUE 'USD00000175000'.
006400 01  WKS-TABLA-DEFECTO REDEFINES WKS-TABLA-DEFECTO-VALORES.
006500     05  WKS-DEFECTO-ENTRY OCCURS 6 TIMES INDEXED BY WKS-IDX-DFT.
006600         10  WKS-DEFECTO-DIVISA       PIC X(3).
006700         10  WKS-DEFECTO-VALOR        PIC 9(7)V9999.
006800******************************************************************
006900*          H I S T O R I A L   D E   A C T U A L I Z A C I O N   *
007000******************************************************************
007100 01  WKS-TABLA-HISTORIAL.
007200     05  WKS-HIST-ENTRY OCCURS 50 TIMES INDEXED BY WKS-IDX-HIST.
007300         10  WKS-HIST-DIVISA          PIC X(3).
007400         10  WKS-HIST-TASA            PIC S9(7)V9999.
007500         10  WKS-HIST-FECHA           PIC 9(8).
007600         10  FILLER                   PIC X(05).
007700 77  WKS-CONTADOR-HISTORIAL           PIC S9(4) COMP VALUE ZERO.
007800 77  BCAX-TRAZA-ACTIVA                PIC 9 VALUE ZERO.
007900 77  BCAX-TRAZA-INACTIVA              PIC 9 VALUE ZERO.
008000 77  WKS-MONTO-EN-MDL                 PIC S9(9)V9999 VALUE ZERO.
008100 77  WKS-MONTO-EN-MDL-R REDEFINES WKS-MONTO-EN-MDL
008200                                    PIC S9(9)V9999.
008300     88  WKS-MONTO-EN-MDL-NEGATIVO        VALUE -999999999.9999
008400                                            THRU -0000000000.0001.
008500 LINKAGE SECTION.
008600 01  LK-XCH-OPERACION                 PIC X(2).
008700     88  LK-XCH-OP-SEMBRAR                VALUE 'SD'.
008800     88  LK-XCH-OP-CARGAR-ARCHIVO         VALUE 'LR'.             01019   
008900     88  LK-XCH-OP-ACTUALIZAR             VALUE 'UR'.
009000     88  LK-XCH-OP-CONVERTIR              VALUE 'CV'.
009100 01  LK-XCH-DIVISA-ORIGEN              PIC X(3).
009200 01  LK-XCH-DIVISA-DESTINO             PIC X(3).
009300 01  LK-XCH-MONTO-ENTRADA              PIC S9(9)V99.
009400 01  LK-XCH-MONTO-SALIDA               PIC S9(9)V9999.
009500 01  LK-XCH-TASA-NUEVA                 PIC S9(7)V9999.            96062   
009600 01  LK-XCH-FECHA-CORRIDA              PIC 9(8).                  99005
009700 01  LK-XCH-FECHA-CORRIDA-R REDEFINES LK-XCH-FECHA-CORRIDA.        01019
009800     05  LK-XCH-FC-ANO                 PIC 9(4).
009900     05  LK-XCH-FC-MES                 PIC 9(2).
010000     05  LK-XCH-FC-DIA                 PIC 9(2).
010100 01  LK-XCH-CODIGO-RETORNO             PIC 9(2).
010200     88  LK-XCH-OK                        VALUE 0.
010300     88  LK-XCH-TASA-INVALIDA             VALUE 20.
010400     88  LK-XCH-DIVISA-NO-ENCONTRADA      VALUE 21.
010500     88  LK-XCH-OPERACION-INVALIDA        VALUE 99.
010600 PROCEDURE DIVISION USING LK-XCH-OPERACION
010700                           LK-XCH-DIVISA-ORIGEN
010800                           LK-XCH-DIVISA-DESTINO
010900                           LK-XCH-MONTO-ENTRADA
011000                           LK-XCH-MONTO-SALIDA
011100                           LK-XCH-TASA-NUEVA
011200                           LK-XCH-FECHA-CORRIDA
011300                           LK-XCH-CODIGO-RETORNO.
011400 000-CONVERTIR-DIVISA SECTION.
011500     MOVE 0 TO LK-XCH-CODIGO-RETORNO
011600     EVALUATE TRUE
011700        WHEN LK-XCH-OP-SEMBRAR
011800             PERFORM 100-SEMBRAR-TASAS-DEFECTO
011900        WHEN LK-XCH-OP-CARGAR-ARCHIVO                             01019   
012000             PERFORM 200-ACTUALIZAR-TASA
012100        WHEN LK-XCH-OP-ACTUALIZAR
012200             PERFORM 200-ACTUALIZAR-TASA
012300        WHEN LK-XCH-OP-CONVERTIR
012400             PERFORM 300-CONVERTIR-MONTO
012500        WHEN OTHER
012600             MOVE 99 TO LK-XCH-CODIGO-RETORNO
012700     END-EVALUATE
012800     EXIT PROGRAM.
012900 000-CONVERTIR-DIVISA-E. EXIT.
013000
013100*----> SIEMBRA LAS 6 TASAS POR DEFECTO (BUSINESS RULE: DEFAULT
013200*      RATES). SE INVOCA UNA SOLA VEZ, AL INICIO DE LA CORRIDA.
013300 100-SEMBRAR-TASAS-DEFECTO SECTION.
013400     PERFORM 110-CARGAR-TASA-DEFECTO
013500               VARYING WKS-IDX-DFT FROM 1 BY 1
013600               UNTIL WKS-IDX-DFT > 6
013700     MOVE 0 TO WKS-CONTADOR-HISTORIAL.
013800 100-SEMBRAR-TASAS-DEFECTO-E. EXIT.
013900
014000 110-CARGAR-TASA-DEFECTO SECTION.
014100     MOVE WKS-DEFECTO-DIVISA (WKS-IDX-DFT)
014200                            TO WKS-TASA-DIVISA (WKS-IDX-DFT)
014300     MOVE WKS-DEFECTO-VALOR (WKS-IDX-DFT)
014400                            TO WKS-TASA-VALOR  (WKS-IDX-DFT).
014500 110-CARGAR-TASA-DEFECTO-E. EXIT.
014600
014700*----> BUSINESS RULE "RATE UPDATE": RECHAZA TASAS <= 0 SIN TOCAR
014800*      LA TABLA; DE LO CONTRARIO REEMPLAZA EL VALOR Y AGREGA UNA
014900*      ENTRADA AL HISTORIAL. LA CARGA DESDE RATE-FILE (LR) Y LA
015000*      ACTUALIZACION EN CALIENTE (UR) COMPARTEN ESTA RUTINA.
015100 200-ACTUALIZAR-TASA SECTION.
015200     IF LK-XCH-TASA-NUEVA NOT > 0
015300        MOVE 20 TO LK-XCH-CODIGO-RETORNO
015400     ELSE
015500        IF LK-XCH-DIVISA-DESTINO IS NOT DIVISA-ALFABETICA
015600           MOVE 21 TO LK-XCH-CODIGO-RETORNO
015700           GO TO 200-ACTUALIZAR-TASA-E
015800        END-IF
015900        SET WKS-IDX-TASA TO 1
016000        SEARCH ALL WKS-TASA-ENTRY
016100           AT END
016200                MOVE 21 TO LK-XCH-CODIGO-RETORNO
016300           WHEN WKS-TASA-DIVISA (WKS-IDX-TASA) =
016400                                       LK-XCH-DIVISA-DESTINO
016500                MOVE LK-XCH-TASA-NUEVA
016600                               TO WKS-TASA-VALOR (WKS-IDX-TASA)
016700                PERFORM 210-AGREGAR-HISTORIAL
016800        END-SEARCH
016900     END-IF.
017000 200-ACTUALIZAR-TASA-E. EXIT.
017100
017200 210-AGREGAR-HISTORIAL SECTION.
017300     IF WKS-CONTADOR-HISTORIAL < 50
017400        ADD 1 TO WKS-CONTADOR-HISTORIAL
017500        MOVE LK-XCH-DIVISA-DESTINO
017600                  TO WKS-HIST-DIVISA (WKS-CONTADOR-HISTORIAL)
017700        MOVE LK-XCH-TASA-NUEVA
017800                  TO WKS-HIST-TASA   (WKS-CONTADOR-HISTORIAL)
017900        MOVE LK-XCH-FECHA-CORRIDA
018000                  TO WKS-HIST-FECHA  (WKS-CONTADOR-HISTORIAL)
018100     END-IF.
018200 210-AGREGAR-HISTORIAL-E. EXIT.
018300
018400*----> BUSINESS RULE "MDL-PIVOT CONVERSION". EL RESULTADO SE
018500*      ENTREGA CON 4 DECIMALES; EL LLAMADOR REDONDEA A 2
018600*      DECIMALES SEGUN SU PROPIA NECESIDAD (SPEC DE NEGOCIO).
018700 300-CONVERTIR-MONTO SECTION.
018800     IF LK-XCH-DIVISA-ORIGEN = LK-XCH-DIVISA-DESTINO
018900        MOVE LK-XCH-MONTO-ENTRADA TO LK-XCH-MONTO-SALIDA
019000        GO TO 300-CONVERTIR-MONTO-E
019100     END-IF
019200
019300     IF LK-XCH-DIVISA-ORIGEN = 'MDL'
019400        MOVE LK-XCH-MONTO-ENTRADA TO WKS-MONTO-EN-MDL
019500     ELSE
019600        SET WKS-IDX-TASA TO 1
019700        SEARCH ALL WKS-TASA-ENTRY
019800           AT END
019900                MOVE 21 TO LK-XCH-CODIGO-RETORNO
020000                GO TO 300-CONVERTIR-MONTO-E
020100           WHEN WKS-TASA-DIVISA (WKS-IDX-TASA) =
020200                                       LK-XCH-DIVISA-ORIGEN
020300                COMPUTE WKS-MONTO-EN-MDL ROUNDED =
020400                        LK-XCH-MONTO-ENTRADA *
020500                        WKS-TASA-VALOR (WKS-IDX-TASA)
020600        END-SEARCH
020700     END-IF
020800
020900     IF LK-XCH-DIVISA-DESTINO = 'MDL'
021000        MOVE WKS-MONTO-EN-MDL TO LK-XCH-MONTO-SALIDA
021100     ELSE
021200        SET WKS-IDX-TASA TO 1
021300        SEARCH ALL WKS-TASA-ENTRY
021400           AT END
021500                MOVE 21 TO LK-XCH-CODIGO-RETORNO
021600           WHEN WKS-TASA-DIVISA (WKS-IDX-TASA) =
021700                                       LK-XCH-DIVISA-DESTINO
021800                COMPUTE LK-XCH-MONTO-SALIDA ROUNDED =
021900                        WKS-MONTO-EN-MDL /
022000                        WKS-TASA-VALOR (WKS-IDX-TASA)
022100        END-SEARCH
022200     END-IF.
022300 300-CONVERTIR-MONTO-E. EXIT.
022400
