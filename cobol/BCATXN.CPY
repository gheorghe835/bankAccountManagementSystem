000100******************************************************************
000200* COPY        : BCATXN                                           *
000300* APLICACION  : BANCA COMERCIALA - NUCLEO DE CUENTAS              *
000400* DESCRIPCION : LAYOUT DEL HISTORIAL DE MOVIMIENTOS (TXN-FILE).   *
000500*             : UN REGISTRO POR MOVIMIENTO CONTABILIZADO, SOLO    *
000600*             : SE AGREGA (APPEND), NUNCA SE REESCRIBE.           *
000700* FECHA       : 03/06/1989   PROGRAMADOR : M.E. SOTO CHAVES (MESC)*
000800******************************************************************
000900*----> HISTORIAL DE CAMBIOS DEL LAYOUT
001000* 03/06/1989 MESC TKT-1889-014 VERSION INICIAL DEL LAYOUT.
001100* 14/05/1994 RVQ  TKT-1894-098 SE AGREGA TXN-DESCRIPTION PARA
001200*                              GUARDAR CONTRAPARTE DE TRANSFEREN-
001300*                              CIA Y PAR DE DIVISAS DE CAMBIO.
001400* 27/01/1999 PEDR TKT-1999-005 AJUSTE Y2K: TXN-DATE PASA A
001500*                              9(08) AAAAMMDD (ANTES 6 POSIC.).
001600******************************************************************
001700 01  BCA-REG-TRANSACCION.
001800     05  TXN-ACCT-NUMBER          PIC X(16).
001900     05  TXN-TYPE                 PIC X(20).
002000         88  TXN-ES-CREACION           VALUE 'ACCOUNT_CREATION'.
002100         88  TXN-ES-DEPOSITO           VALUE 'DEPOSIT'.
002200         88  TXN-ES-RETIRO             VALUE 'WITHDRAWAL'.
002300         88  TXN-ES-TRANSF-SALIDA      VALUE 'TRANSFER_OUT'.
002400         88  TXN-ES-TRANSF-ENTRADA     VALUE 'TRANSFER_IN'.
002500         88  TXN-ES-CAMBIO             VALUE 'EXCHANGE'.
002600         88  TXN-ES-INTERES            VALUE 'INTEREST'.
002700     05  TXN-AMOUNT                PIC S9(9)V99.
002800     05  TXN-CURRENCY              PIC X(3).
002900     05  TXN-DESCRIPTION           PIC X(50).
003000     05  TXN-DATE                  PIC 9(8).
003100     05  FILLER                    PIC X(20).
