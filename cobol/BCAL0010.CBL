000100******************************************************************
000200* FECHA       : 03/06/1989                                       *
000300* PROGRAMADOR : MARIA ELENA SOTO CHAVES (MESC)                   *
000400* APLICACION  : BANCA COMERCIALA - NUCLEO DE CUENTAS              *
000500* PROGRAMA    : BCAL0010, MOTOR DE MOVIMIENTOS DE CUENTA          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : APLICA UN MOVIMIENTO (DEPOSITO, RETIRO,          *
000800*             : TRANSFERENCIA, CAMBIO DE DIVISA, INTERES, ETC.)  *
000900*             : CONTRA UNA SOLA CUENTA EN MEMORIA Y PRODUCE EL   *
001000*             : REGISTRO DE TRANSACCION CORRESPONDIENTE. NO ABRE *
001100*             : NI CIERRA ARCHIVOS, ES CALLADA POR BCAM0010.     *
001200* ARCHIVOS    : NO APLICA                                        *
001300* PROGRAMA(S) : BCAX0010 (CONVERSION DE DIVISAS)                 *
001400******************************************************************
001500*----> BITACORA DE CAMBIOS
001600* 03/06/1989 MESC TKT-1889-014 VERSION INICIAL: ALTA, DEPOSITO Y
001700*                              RETIRO.
001800* 19/02/1991 MESC TKT-1891-051 SE AGREGA LA TRANSFERENCIA ENTRE
001900*                              CUENTAS Y EL TOPE DIARIO DE RETIRO.
002000* 14/05/1994 RVQ  TKT-1894-098 SE AGREGA EL CAMBIO DE DIVISA Y EL
002100*                              ABONO DE INTERES ANUAL.
002200* 08/09/1993 RVQ  TKT-1893-207 SE AGREGA EL REINICIO DIARIO DEL
002300*                              TOPE SEGUN ACCT-LAST-RESET-DATE.
002400* 27/01/1999 PEDR TKT-1999-005 AJUSTE Y2K: LK-FECHA-CORRIDA Y
002500*                              LAS FECHAS DE CUENTA PASAN A
002600*                              9(08) AAAAMMDD.
002700* 30/11/2003 PEDR TKT-2003-141 SE AGREGA EL CAMBIO DE CLAVE Y EL
002800*                              CAMBIO DE TOPE DIARIO A PEDIDO DEL
002900*                              CLIENTE (ANTES SOLO POR SOPORTE).
003000* 09/06/2005 NRUIZ TKT-2005-088 100-VALIDAR-CUENTA-NUEVA QUEDABA
003100*                              A MEDIAS: VALIDABA Y NUNCA ACTIVABA
003200*                              LA CUENTA NI LE FIJABA EL TOPE
003300*                              DIARIO POR DEFECTO. AHORA COMPLETA
003400*                              EL ALTA Y REGISTRA LA TRANSACCION
003500*                              ACCOUNT_CREATION.
003600* 22/11/2005 NRUIZ TKT-2005-141 500-CAMBIAR-DIVISA DEJABA EL
003700*                              RETIRO ORIGINAL COMO WITHDRAWAL EN
003800*                              LK-TRANSACCION-1 EN VEZ DE
003900*                              SOBREESCRIBIRLO COMO EXCHANGE; SE
004000*                              CORRIGE Y LA DESCRIPCION AHORA
004100*                              LLEVA AMBOS MONTOS.
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. BCAL0010.
004500 AUTHOR. MARIA ELENA SOTO CHAVES.
004600 INSTALLATION. BANCA COMERCIALA - CENTRO DE COMPUTO.
004700 DATE-WRITTEN. 03/06/1989.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - NUCLEO DE CUENTAS.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS DIGITO-VALIDO IS '0' THRU '9'
005400     UPSI-1 ON STATUS IS BCAL-TRAZA-ACTIVA
005500            OFF STATUS IS BCAL-TRAZA-INACTIVA.
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800******************************************************************
005900*          A R E A   D E   T R A B A J O   D E L   M O T O R     *
006000******************************************************************
006100 77  BCAL-TRAZA-ACTIVA                PIC 9 VALUE ZERO.
006200 77  BCAL-TRAZA-INACTIVA              PIC 9 VALUE ZERO.
006300 77  WKS-MONTO-EN-MDL                 PIC S9(9)V9999 VALUE ZERO.
006400 77  WKS-MONTO-EN-MDL-R REDEFINES WKS-MONTO-EN-MDL
006500                                    PIC S9(9)V9999.
006600     88  WKS-MONTO-EN-MDL-NEGATIVO        VALUE -999999999.9999
006700                                            THRU -0000000000.0001.
006800 77  WKS-MONTO-CONVERTIDO             PIC S9(9)V9999 VALUE ZERO.
006900 77  WKS-MONTO-CONVERTIDO-2DEC        PIC S9(9)V99   VALUE ZERO.
007000 77  WKS-INTERES-CALCULADO            PIC S9(9)V99   VALUE ZERO.
007100 77  WKS-DIVISA-MDL                   PIC X(3) VALUE 'MDL'.
007200 77  WKS-LIMITE-DIARIO-DEFECTO       PIC S9(9)V99 VALUE 5000.00.
007300*----> SUBINDICE DE LA DIVISA DEL MOVIMIENTO EN ACCT-TABLA-SALDOS,
007400*      EN EL ORDEN MDL(1)-EUR(2)-USD(3)-GBP(4)-RON(5)
007500 77  WKS-SUBINDICE-DIVISA             PIC S9(4) COMP VALUE ZERO.
007600 77  WKS-TASA-DUMMY                   PIC S9(7)V9999 VALUE ZERO.
007700 77  WKS-XCH-RETORNO                  PIC 9(2) VALUE ZERO.
007800*----> AREA DE TRABAJO PARA LLAMAR A BCAX0010 (CONVERSION)
007900 77  WKS-XCH-OPERACION                PIC X(2).
008000 77  WKS-XCH-DIVISA-ORIGEN            PIC X(3).
008100 77  WKS-XCH-DIVISA-DESTINO           PIC X(3).
008200 77  WKS-XCH-MONTO-ENTRADA            PIC S9(9)V99.
008300 77  WKS-XCH-MONTO-SALIDA             PIC S9(9)V9999.
008400 77  WKS-XCH-MONTO-ENTRADA-ED         PIC -(9)9.99.
008500 77  WKS-XCH-MONTO-SALIDA-ED          PIC -(9)9.99.
008600*----> AREA DE TRABAJO PARA VALIDAR LA CLAVE (700/100)
008700 01  WKS-CLAVE-DE-TRABAJO             PIC X(20).
008800 01  WKS-CLAVE-TABLA REDEFINES WKS-CLAVE-DE-TRABAJO.
008900     05  WKS-CLAVE-CARACTER OCCURS 20 TIMES
009000                             INDEXED BY WKS-IDX-CLAVE
009100                             PIC X(1).
009200 77  WKS-CLAVE-TIENE-LETRA             PIC 9 VALUE ZERO.
009300     88  WKS-CLAVE-CON-LETRA                VALUE 1.
009400 77  WKS-CLAVE-TIENE-DIGITO            PIC 9 VALUE ZERO.
009500     88  WKS-CLAVE-CON-DIGITO               VALUE 1.
009600 77  WKS-CLAVE-LONGITUD                PIC S9(4) COMP VALUE ZERO.
009700*----> AREA COMUN PARA EL REGISTRO DE TRANSACCION (900/910)
009800 77  WKS-TXN-TIPO-TRABAJO              PIC X(20).
009900 77  WKS-TXN-MONTO-TRABAJO             PIC S9(9)V99.
010000 77  WKS-TXN-DIVISA-TRABAJO            PIC X(3).
010100 77  WKS-TXN-DESCRIPCION-TRABAJO       PIC X(50).
010200 LINKAGE SECTION.
010300 01  LK-CODIGO-OPERACION               PIC X(2).
010400     88  LK-OP-CREAR-CUENTA                VALUE 'AC'.
010500     88  LK-OP-DEPOSITAR                   VALUE 'DP'.
010600     88  LK-OP-RETIRAR                     VALUE 'WD'.
010700     88  LK-OP-TRANSFERIR                  VALUE 'TR'.
010800     88  LK-OP-CAMBIAR-DIVISA               VALUE 'XC'.
010900     88  LK-OP-ABONAR-INTERES              VALUE 'IN'.
011000     88  LK-OP-CAMBIAR-CLAVE               VALUE 'PC'.            03141   
011100     88  LK-OP-FIJAR-LIMITE                VALUE 'DL'.
011200     88  LK-OP-ACTIVAR-CUENTA              VALUE 'AA'.
011300     88  LK-OP-DESACTIVAR-CUENTA           VALUE 'DA'.
011400*----> CUENTA ORIGEN (TODAS LAS OPERACIONES) Y CUENTA DESTINO
011500*      (SOLO SE USA EN LA TRANSFERENCIA, OPERACION TR)
011600     COPY BCACCT REPLACING BCA-REG-CUENTA BY LK-CUENTA-ORIGEN.
011700     COPY BCACCT REPLACING BCA-REG-CUENTA BY LK-CUENTA-DESTINO.
011800 01  LK-DIVISA-MOVIMIENTO              PIC X(3).
011900 01  LK-DIVISA-DESTINO-CAMBIO          PIC X(3).
012000 01  LK-MONTO-MOVIMIENTO               PIC S9(9)V99.
012100 01  LK-CLAVE-ACTUAL                   PIC X(20).
012200 01  LK-CLAVE-NUEVA                    PIC X(20).                 03141   
012300 01  LK-NUEVO-LIMITE-DIARIO            PIC S9(9)V99.
012400 01  LK-TASA-ANUAL-INTERES             PIC S9(3)V9999.
012500 01  LK-FECHA-CORRIDA                  PIC 9(8).                  99005
012600 01  LK-FECHA-CORRIDA-R REDEFINES LK-FECHA-CORRIDA.
012700     05  LK-FC-ANO                     PIC 9(4).
012800     05  LK-FC-MES                     PIC 9(2).
012900     05  LK-FC-DIA                     PIC 9(2).
013000*----> TRANSACCION(ES) PRODUCIDA(S) POR EL MOVIMIENTO. LA SEGUNDA
013100*      SOLO SE USA EN LA TRANSFERENCIA (TRANSFER-IN DEL DESTINO)
013200    COPY BCATXN REPLACING BCA-REG-TRANSACCION BY LK-TRANSACCION-1.
013300    COPY BCATXN REPLACING BCA-REG-TRANSACCION BY LK-TRANSACCION-2.
013400 01  LK-CODIGO-RETORNO                 PIC 9(2).
013500     88  LK-OK                             VALUE 0.
013600     88  LK-CUENTA-INACTIVA                VALUE 10.
013700     88  LK-MONTO-INVALIDO                 VALUE 11.
013800     88  LK-SALDO-INSUFICIENTE             VALUE 12.
013900     88  LK-SALDO-MINIMO-VIOLADO           VALUE 13.
014000     88  LK-LIMITE-DIARIO-EXCEDIDO         VALUE 14.
014100     88  LK-CLAVE-ACTUAL-INCORRECTA        VALUE 15.
014200     88  LK-CLAVE-NUEVA-INVALIDA           VALUE 16.
014300     88  LK-NUMERO-CUENTA-INVALIDO         VALUE 17.
014400     88  LK-LIMITE-NUEVO-INVALIDO          VALUE 18.
014500     88  LK-OPERACION-INVALIDA             VALUE 99.
014600 PROCEDURE DIVISION USING LK-CODIGO-OPERACION
014700                           LK-CUENTA-ORIGEN
014800                           LK-CUENTA-DESTINO
014900                           LK-DIVISA-MOVIMIENTO
015000                           LK-DIVISA-DESTINO-CAMBIO
015100                           LK-MONTO-MOVIMIENTO
015200                           LK-CLAVE-ACTUAL
015300                           LK-CLAVE-NUEVA
015400                           LK-NUEVO-LIMITE-DIARIO
015500                           LK-TASA-ANUAL-INTERES
015600                           LK-FECHA-CORRIDA
015700                           LK-TRANSACCION-1
015800                           LK-TRANSACCION-2
015900                           LK-CODIGO-RETORNO.
016000 000-PROCESAR-OPERACION SECTION.
016100     MOVE 0 TO LK-CODIGO-RETORNO
016200     MOVE SPACES TO LK-TRANSACCION-1
016300     MOVE SPACES TO LK-TRANSACCION-2
016400     EVALUATE TRUE
016500        WHEN LK-OP-CREAR-CUENTA
016600             PERFORM 100-VALIDAR-CUENTA-NUEVA
016700        WHEN LK-OP-DEPOSITAR
016800             PERFORM 200-DEPOSITAR
016900        WHEN LK-OP-RETIRAR
017000             PERFORM 300-RETIRAR
017100        WHEN LK-OP-TRANSFERIR
017200             PERFORM 400-TRANSFERIR
017300        WHEN LK-OP-CAMBIAR-DIVISA
017400             PERFORM 500-CAMBIAR-DIVISA
017500        WHEN LK-OP-ABONAR-INTERES
017600             PERFORM 600-ABONAR-INTERES
017700        WHEN LK-OP-CAMBIAR-CLAVE
017800             PERFORM 700-CAMBIAR-CLAVE
017900        WHEN LK-OP-FIJAR-LIMITE
018000             PERFORM 800-FIJAR-LIMITE-DIARIO
018100        WHEN LK-OP-ACTIVAR-CUENTA
018200             PERFORM 810-ACTIVAR-CUENTA
018300        WHEN LK-OP-DESACTIVAR-CUENTA
018400             PERFORM 820-DESACTIVAR-CUENTA
018500        WHEN OTHER
018600             MOVE 99 TO LK-CODIGO-RETORNO
018700     END-EVALUATE
018800     EXIT PROGRAM.
018900 000-PROCESAR-OPERACION-E. EXIT.
019000
019100*----> BUSINESS RULES "ACCOUNT NUMBER VALIDATION"/"PASSWORD
019200*      VALIDATION"/"INITIAL BALANCE VALIDATION". SI LAS TRES PASAN,
019300*      DA DE ALTA LA CUENTA: LA ACTIVA, LE FIJA EL TOPE DIARIO POR
019400*      DEFECTO Y ESTAMPA LA FECHA DE APERTURA (BUSINESS RULE
019500*      "DEFAULT_DAILY_LIMIT") Y REGISTRA LA TRANSACCION DE ALTA.
019600 100-VALIDAR-CUENTA-NUEVA SECTION.
019700     PERFORM 110-VALIDAR-NUMERO-CUENTA
019800     IF LK-OK
019900        MOVE LK-CLAVE-NUEVA TO WKS-CLAVE-DE-TRABAJO
020000        PERFORM 120-VALIDAR-CLAVE
020100        IF NOT LK-OK
020200           MOVE 16 TO LK-CODIGO-RETORNO
020300        END-IF
020400     END-IF
020500     IF LK-OK
020600        IF ACCT-BALANCE-MDL OF LK-CUENTA-ORIGEN < 0
020700           MOVE 11 TO LK-CODIGO-RETORNO
020800        END-IF
020900     END-IF
021000     IF LK-OK
021100        MOVE 'Y' TO ACCT-ACTIVE-FLAG OF LK-CUENTA-ORIGEN
021200        MOVE ZERO TO ACCT-BALANCE-EUR OF LK-CUENTA-ORIGEN
021300        MOVE ZERO TO ACCT-BALANCE-USD OF LK-CUENTA-ORIGEN
021400        MOVE ZERO TO ACCT-BALANCE-GBP OF LK-CUENTA-ORIGEN
021500        MOVE ZERO TO ACCT-BALANCE-RON OF LK-CUENTA-ORIGEN
021600        MOVE WKS-LIMITE-DIARIO-DEFECTO
021700                       TO ACCT-DAILY-LIMIT OF LK-CUENTA-ORIGEN
021800        MOVE ZERO TO ACCT-DAILY-USED OF LK-CUENTA-ORIGEN
021900        MOVE LK-FECHA-CORRIDA
022000                       TO ACCT-CREATION-DATE OF LK-CUENTA-ORIGEN
022100        MOVE 'ACCOUNT_CREATION'  TO WKS-TXN-TIPO-TRABAJO
022200        MOVE ACCT-BALANCE-MDL OF LK-CUENTA-ORIGEN
022300                       TO WKS-TXN-MONTO-TRABAJO
022400        MOVE WKS-DIVISA-MDL      TO WKS-TXN-DIVISA-TRABAJO
022500        MOVE SPACES              TO WKS-TXN-DESCRIPCION-TRABAJO
022600        PERFORM 900-REGISTRAR-TRANSACCION
022700     END-IF.
022800 100-VALIDAR-CUENTA-NUEVA-E. EXIT.
022900
023000 110-VALIDAR-NUMERO-CUENTA SECTION.
023100     MOVE 0 TO LK-CODIGO-RETORNO
023200     IF ACCT-NUMBER OF LK-CUENTA-ORIGEN
023300                                    IS NOT DIGITO-VALIDO
023400        MOVE 17 TO LK-CODIGO-RETORNO
023500     END-IF.
023600 110-VALIDAR-NUMERO-CUENTA-E. EXIT.
023700
023800*----> BUSINESS RULE "PASSWORD VALIDATION": MINIMO 6 CARACTERES,
023900*      AL MENOS UNA LETRA Y UN DIGITO. RECIBE LA CLAVE A PROBAR
024000*      EN WKS-CLAVE-DE-TRABAJO Y DEVUELVE EL RESULTADO EN
024100*      LK-CODIGO-RETORNO (0 = VALIDA).
024200 120-VALIDAR-CLAVE SECTION.
024300     MOVE 0 TO LK-CODIGO-RETORNO
024400     MOVE 0 TO WKS-CLAVE-TIENE-LETRA
024500     MOVE 0 TO WKS-CLAVE-TIENE-DIGITO
024600     MOVE 0 TO WKS-CLAVE-LONGITUD
024700     SET WKS-IDX-CLAVE TO 1
024800     PERFORM 130-EXAMINAR-CARACTER-CLAVE
024900               VARYING WKS-IDX-CLAVE FROM 1 BY 1
025000               UNTIL WKS-IDX-CLAVE > 20
025100     IF WKS-CLAVE-LONGITUD < 6
025200           OR NOT WKS-CLAVE-CON-LETRA
025300           OR NOT WKS-CLAVE-CON-DIGITO
025400        MOVE 16 TO LK-CODIGO-RETORNO
025500     END-IF.
025600 120-VALIDAR-CLAVE-E. EXIT.
025700
025800 130-EXAMINAR-CARACTER-CLAVE SECTION.
025900     IF WKS-CLAVE-CARACTER (WKS-IDX-CLAVE) NOT = SPACE
026000        ADD 1 TO WKS-CLAVE-LONGITUD
026100        IF WKS-CLAVE-CARACTER (WKS-IDX-CLAVE) IS ALPHABETIC
026200           MOVE 1 TO WKS-CLAVE-TIENE-LETRA
026300        END-IF
026400        IF WKS-CLAVE-CARACTER (WKS-IDX-CLAVE) IS NUMERIC
026500           MOVE 1 TO WKS-CLAVE-TIENE-DIGITO
026600        END-IF
026700     END-IF.
026800 130-EXAMINAR-CARACTER-CLAVE-E. EXIT.
026900
027000*----> BUSINESS RULE "DEPOSIT"
027100 200-DEPOSITAR SECTION.
027200     MOVE 0 TO LK-CODIGO-RETORNO
027300     IF NOT ACCT-ES-ACTIVA OF LK-CUENTA-ORIGEN
027400        MOVE 10 TO LK-CODIGO-RETORNO
027500        GO TO 200-DEPOSITAR-E
027600     END-IF
027700     IF LK-MONTO-MOVIMIENTO < 1.00
027800        MOVE 11 TO LK-CODIGO-RETORNO
027900        GO TO 200-DEPOSITAR-E
028000     END-IF
028100     PERFORM 230-UBICAR-SUBINDICE-DIVISA
028200     ADD LK-MONTO-MOVIMIENTO
028300          TO ACCT-SALDO-DIVISA OF LK-CUENTA-ORIGEN
028400                                  (WKS-SUBINDICE-DIVISA)
028500     MOVE 'DEPOSIT'            TO WKS-TXN-TIPO-TRABAJO
028600     MOVE LK-MONTO-MOVIMIENTO  TO WKS-TXN-MONTO-TRABAJO
028700     MOVE LK-DIVISA-MOVIMIENTO TO WKS-TXN-DIVISA-TRABAJO
028800     MOVE SPACES               TO WKS-TXN-DESCRIPCION-TRABAJO
028900     PERFORM 900-REGISTRAR-TRANSACCION.
029000 200-DEPOSITAR-E. EXIT.
029100
029200*----> BUSINESS RULE "WITHDRAWAL". LLAMADA DIRECTA (WD) Y DESDE
029300*      400-TRANSFERIR / 500-CAMBIAR-DIVISA.
029400 300-RETIRAR SECTION.
029500     MOVE 0 TO LK-CODIGO-RETORNO
029600     IF NOT ACCT-ES-ACTIVA OF LK-CUENTA-ORIGEN
029700        MOVE 10 TO LK-CODIGO-RETORNO
029800        GO TO 300-RETIRAR-E
029900     END-IF
030000     IF LK-MONTO-MOVIMIENTO NOT > 0
030100        MOVE 11 TO LK-CODIGO-RETORNO
030200        GO TO 300-RETIRAR-E
030300     END-IF
030400     PERFORM 230-UBICAR-SUBINDICE-DIVISA
030500     IF LK-MONTO-MOVIMIENTO >
030600           ACCT-SALDO-DIVISA OF LK-CUENTA-ORIGEN
030700                               (WKS-SUBINDICE-DIVISA)
030800        MOVE 12 TO LK-CODIGO-RETORNO
030900        GO TO 300-RETIRAR-E
031000     END-IF
031100     PERFORM 320-VERIFICAR-SALDO-MINIMO
031200     IF NOT LK-OK
031300        GO TO 300-RETIRAR-E
031400     END-IF
031500     PERFORM 310-VERIFICAR-LIMITE-DIARIO
031600     IF NOT LK-OK
031700        GO TO 300-RETIRAR-E
031800     END-IF
031900     SUBTRACT LK-MONTO-MOVIMIENTO
032000          FROM ACCT-SALDO-DIVISA OF LK-CUENTA-ORIGEN
032100                                    (WKS-SUBINDICE-DIVISA)
032200     MOVE 'WITHDRAWAL'         TO WKS-TXN-TIPO-TRABAJO
032300     COMPUTE WKS-TXN-MONTO-TRABAJO = LK-MONTO-MOVIMIENTO * -1
032400     MOVE LK-DIVISA-MOVIMIENTO TO WKS-TXN-DIVISA-TRABAJO
032500     MOVE SPACES               TO WKS-TXN-DESCRIPCION-TRABAJO
032600     PERFORM 900-REGISTRAR-TRANSACCION.
032700 300-RETIRAR-E. EXIT.
032800
032900*----> BUSINESS RULE "DAILY WITHDRAWAL LIMIT ENFORCEMENT"
033000 310-VERIFICAR-LIMITE-DIARIO SECTION.
033100     MOVE 0 TO LK-CODIGO-RETORNO
033200     IF ACCT-LAST-RESET-DATE OF LK-CUENTA-ORIGEN
033300                                    NOT = LK-FECHA-CORRIDA
033400        MOVE 0 TO ACCT-DAILY-USED OF LK-CUENTA-ORIGEN
033500        MOVE LK-FECHA-CORRIDA
033600                  TO ACCT-LAST-RESET-DATE OF LK-CUENTA-ORIGEN
033700     END-IF
033800     MOVE 'CV'                 TO WKS-XCH-OPERACION
033900     MOVE LK-DIVISA-MOVIMIENTO TO WKS-XCH-DIVISA-ORIGEN
034000     MOVE WKS-DIVISA-MDL       TO WKS-XCH-DIVISA-DESTINO
034100     MOVE LK-MONTO-MOVIMIENTO  TO WKS-XCH-MONTO-ENTRADA
034200     CALL 'BCAX0010' USING WKS-XCH-OPERACION
034300                           WKS-XCH-DIVISA-ORIGEN
034400                           WKS-XCH-DIVISA-DESTINO
034500                           WKS-XCH-MONTO-ENTRADA
034600                           WKS-XCH-MONTO-SALIDA
034700                           WKS-TASA-DUMMY
034800                           LK-FECHA-CORRIDA
034900                           WKS-XCH-RETORNO
035000     MOVE WKS-XCH-MONTO-SALIDA TO WKS-MONTO-EN-MDL
035100     IF ACCT-DAILY-USED OF LK-CUENTA-ORIGEN + WKS-MONTO-EN-MDL
035200           > ACCT-DAILY-LIMIT OF LK-CUENTA-ORIGEN
035300        MOVE 14 TO LK-CODIGO-RETORNO
035400     ELSE
035500        ADD WKS-MONTO-EN-MDL
035600              TO ACCT-DAILY-USED OF LK-CUENTA-ORIGEN
035700     END-IF.
035800 310-VERIFICAR-LIMITE-DIARIO-E. EXIT.
035900
036000*----> BUSINESS RULE "MINIMUM_BALANCE = 10.00 MDL" (SOLO APLICA
036100*      CUANDO LA DIVISA DEL RETIRO/TRANSFERENCIA/CAMBIO ES MDL)
036200 320-VERIFICAR-SALDO-MINIMO SECTION.
036300     MOVE 0 TO LK-CODIGO-RETORNO
036400     IF LK-DIVISA-MOVIMIENTO = WKS-DIVISA-MDL
036500        IF ACCT-BALANCE-MDL OF LK-CUENTA-ORIGEN
036600              - LK-MONTO-MOVIMIENTO < 10.00
036700           MOVE 13 TO LK-CODIGO-RETORNO
036800        END-IF
036900     END-IF.
037000 320-VERIFICAR-SALDO-MINIMO-E. EXIT.
037100
037200*----> UBICA EL SUBINDICE (1-5) DE LA DIVISA DEL MOVIMIENTO EN
037300*      ACCT-TABLA-SALDOS. LA DIVISA VIENE VALIDADA POR EL
037400*      LLAMADOR (SIEMPRE UNA DE LAS 5 SOPORTADAS).
037500 230-UBICAR-SUBINDICE-DIVISA SECTION.
037600     EVALUATE LK-DIVISA-MOVIMIENTO
037700        WHEN 'MDL' MOVE 1 TO WKS-SUBINDICE-DIVISA
037800        WHEN 'EUR' MOVE 2 TO WKS-SUBINDICE-DIVISA
037900        WHEN 'USD' MOVE 3 TO WKS-SUBINDICE-DIVISA
038000        WHEN 'GBP' MOVE 4 TO WKS-SUBINDICE-DIVISA
038100        WHEN 'RON' MOVE 5 TO WKS-SUBINDICE-DIVISA
038200     END-EVALUATE.
038300 230-UBICAR-SUBINDICE-DIVISA-E. EXIT.
038400
038500*----> BUSINESS RULE "TRANSFER": RETIRO DE LK-CUENTA-ORIGEN
038600*      SEGUIDO DE DEPOSITO EN LK-CUENTA-DESTINO, MISMA DIVISA.
038700 400-TRANSFERIR SECTION.
038800     PERFORM 300-RETIRAR
038900     IF NOT LK-OK
039000        GO TO 400-TRANSFERIR-E
039100     END-IF
039200     MOVE SPACES TO WKS-TXN-DESCRIPCION-TRABAJO
039300     STRING 'TRANSFER TO ACCT ' DELIMITED BY SIZE
039400            ACCT-NUMBER OF LK-CUENTA-DESTINO DELIMITED BY SIZE
039500            INTO WKS-TXN-DESCRIPCION-TRABAJO
039600     MOVE 'TRANSFER_OUT'        TO WKS-TXN-TIPO-TRABAJO
039700     PERFORM 900-REGISTRAR-TRANSACCION
039800
039900     PERFORM 230-UBICAR-SUBINDICE-DIVISA
040000     ADD LK-MONTO-MOVIMIENTO
040100          TO ACCT-SALDO-DIVISA OF LK-CUENTA-DESTINO
040200                                  (WKS-SUBINDICE-DIVISA)
040300     MOVE 'TRANSFER_IN'         TO WKS-TXN-TIPO-TRABAJO
040400     MOVE LK-MONTO-MOVIMIENTO   TO WKS-TXN-MONTO-TRABAJO
040500     MOVE LK-DIVISA-MOVIMIENTO  TO WKS-TXN-DIVISA-TRABAJO
040600     MOVE SPACES TO WKS-TXN-DESCRIPCION-TRABAJO
040700     STRING 'TRANSFER FROM ACCT ' DELIMITED BY SIZE
040800            ACCT-NUMBER OF LK-CUENTA-ORIGEN DELIMITED BY SIZE
040900            INTO WKS-TXN-DESCRIPCION-TRABAJO
041000     PERFORM 910-REGISTRAR-TRANSACCION-2.
041100 400-TRANSFERIR-E. EXIT.
041200
041300*----> BUSINESS RULE "CURRENCY EXCHANGE": RETIRO DE LA DIVISA
041400*      ORIGEN, CONVERSION VIA BCAX0010, DEPOSITO DE LA DIVISA
041500*      DESTINO, TODO CONTRA LA MISMA CUENTA.
041600 500-CAMBIAR-DIVISA SECTION.
041700     PERFORM 300-RETIRAR
041800     IF NOT LK-OK
041900        GO TO 500-CAMBIAR-DIVISA-E
042000     END-IF
042100     MOVE 'CV'                       TO WKS-XCH-OPERACION
042200     MOVE LK-DIVISA-MOVIMIENTO       TO WKS-XCH-DIVISA-ORIGEN
042300     MOVE LK-DIVISA-DESTINO-CAMBIO   TO WKS-XCH-DIVISA-DESTINO
042400     MOVE LK-MONTO-MOVIMIENTO        TO WKS-XCH-MONTO-ENTRADA
042500     CALL 'BCAX0010' USING WKS-XCH-OPERACION
042600                           WKS-XCH-DIVISA-ORIGEN
042700                           WKS-XCH-DIVISA-DESTINO
042800                           WKS-XCH-MONTO-ENTRADA
042900                           WKS-XCH-MONTO-SALIDA
043000                           WKS-TASA-DUMMY
043100                           LK-FECHA-CORRIDA
043200                           WKS-XCH-RETORNO
043300     MOVE WKS-XCH-MONTO-SALIDA TO WKS-MONTO-CONVERTIDO
043400     COMPUTE WKS-MONTO-CONVERTIDO-2DEC ROUNDED =
043500                                       WKS-MONTO-CONVERTIDO
043600
043700     MOVE LK-DIVISA-DESTINO-CAMBIO   TO LK-DIVISA-MOVIMIENTO
043800     PERFORM 230-UBICAR-SUBINDICE-DIVISA
043900     ADD WKS-MONTO-CONVERTIDO-2DEC
044000          TO ACCT-SALDO-DIVISA OF LK-CUENTA-ORIGEN
044100                                  (WKS-SUBINDICE-DIVISA)
044200
044300     MOVE 'EXCHANGE'             TO WKS-TXN-TIPO-TRABAJO
044400     MOVE WKS-MONTO-CONVERTIDO-2DEC
044500                                 TO WKS-TXN-MONTO-TRABAJO
044600     MOVE LK-DIVISA-DESTINO-CAMBIO
044700                                 TO WKS-TXN-DIVISA-TRABAJO
044800     MOVE LK-MONTO-MOVIMIENTO        TO WKS-XCH-MONTO-ENTRADA-ED
044900     MOVE WKS-MONTO-CONVERTIDO-2DEC  TO WKS-XCH-MONTO-SALIDA-ED
045000     MOVE SPACES TO WKS-TXN-DESCRIPCION-TRABAJO
045100     STRING 'EXCHANGE ' DELIMITED BY SIZE
045200            WKS-XCH-DIVISA-ORIGEN DELIMITED BY SIZE
045300            ' ' DELIMITED BY SIZE
045400            WKS-XCH-MONTO-ENTRADA-ED DELIMITED BY SIZE
045500            ' TO ' DELIMITED BY SIZE
045600            LK-DIVISA-DESTINO-CAMBIO DELIMITED BY SIZE
045700            ' ' DELIMITED BY SIZE
045800            WKS-XCH-MONTO-SALIDA-ED DELIMITED BY SIZE
045900            INTO WKS-TXN-DESCRIPCION-TRABAJO
046000*----> REEMPLAZA (NO SUMA) LK-TRANSACCION-1: UNA SOLA
046100*      TRANSACCION EXCHANGE, NO EL WITHDRAWAL DE 300-RETIRAR.
046200     PERFORM 900-REGISTRAR-TRANSACCION.
046300 500-CAMBIAR-DIVISA-E. EXIT.
046400
046500*----> BUSINESS RULE "INTEREST POSTING": SOLO CUENTAS ACTIVAS.
046600 600-ABONAR-INTERES SECTION.
046700     MOVE 0 TO LK-CODIGO-RETORNO
046800     IF NOT ACCT-ES-ACTIVA OF LK-CUENTA-ORIGEN
046900        MOVE 10 TO LK-CODIGO-RETORNO
047000        GO TO 600-ABONAR-INTERES-E
047100     END-IF
047200     COMPUTE WKS-INTERES-CALCULADO ROUNDED =
047300             ACCT-BALANCE-MDL OF LK-CUENTA-ORIGEN *
047400             LK-TASA-ANUAL-INTERES / 100
047500     ADD WKS-INTERES-CALCULADO
047600          TO ACCT-BALANCE-MDL OF LK-CUENTA-ORIGEN
047700     MOVE 'INTEREST'           TO WKS-TXN-TIPO-TRABAJO
047800     MOVE WKS-INTERES-CALCULADO TO WKS-TXN-MONTO-TRABAJO
047900     MOVE WKS-DIVISA-MDL       TO WKS-TXN-DIVISA-TRABAJO
048000     MOVE SPACES               TO WKS-TXN-DESCRIPCION-TRABAJO
048100     PERFORM 900-REGISTRAR-TRANSACCION.
048200 600-ABONAR-INTERES-E. EXIT.
048300
048400*----> BUSINESS RULE "PASSWORD CHANGE"
048500 700-CAMBIAR-CLAVE SECTION.
048600     MOVE 0 TO LK-CODIGO-RETORNO
048700     IF LK-CLAVE-ACTUAL NOT = ACCT-PASSWORD OF LK-CUENTA-ORIGEN
048800        MOVE 15 TO LK-CODIGO-RETORNO
048900        GO TO 700-CAMBIAR-CLAVE-E
049000     END-IF
049100     MOVE LK-CLAVE-NUEVA TO WKS-CLAVE-DE-TRABAJO
049200     PERFORM 120-VALIDAR-CLAVE
049300     IF NOT LK-OK
049400        MOVE 16 TO LK-CODIGO-RETORNO
049500        GO TO 700-CAMBIAR-CLAVE-E
049600     END-IF
049700     MOVE LK-CLAVE-NUEVA TO ACCT-PASSWORD OF LK-CUENTA-ORIGEN.
049800 700-CAMBIAR-CLAVE-E. EXIT.
049900
050000*----> BUSINESS RULE "DAILY WITHDRAWAL LIMIT CHANGE"
050100 800-FIJAR-LIMITE-DIARIO SECTION.
050200     MOVE 0 TO LK-CODIGO-RETORNO
050300     IF LK-NUEVO-LIMITE-DIARIO NOT > 0
050400        MOVE 18 TO LK-CODIGO-RETORNO
050500     ELSE
050600        MOVE LK-NUEVO-LIMITE-DIARIO
050700                  TO ACCT-DAILY-LIMIT OF LK-CUENTA-ORIGEN
050800     END-IF.
050900 800-FIJAR-LIMITE-DIARIO-E. EXIT.
051000
051100*----> BUSINESS RULE "ACCOUNT ACTIVATION" (REACTIVAR)
051200 810-ACTIVAR-CUENTA SECTION.
051300     MOVE 0 TO LK-CODIGO-RETORNO
051400     MOVE 'Y' TO ACCT-ACTIVE-FLAG OF LK-CUENTA-ORIGEN.
051500 810-ACTIVAR-CUENTA-E. EXIT.
051600
051700*----> BUSINESS RULE "ACCOUNT ACTIVATION" (DESACTIVAR)
051800 820-DESACTIVAR-CUENTA SECTION.
051900     MOVE 0 TO LK-CODIGO-RETORNO
052000     MOVE 'N' TO ACCT-ACTIVE-FLAG OF LK-CUENTA-ORIGEN.
052100 820-DESACTIVAR-CUENTA-E. EXIT.
052200
052300*----> ARMA LK-TRANSACCION-1 A PARTIR DEL AREA DE TRABAJO. COLA
052400*      COMUN DE TODA OPERACION QUE PRODUCE UN SOLO MOVIMIENTO.
052500 900-REGISTRAR-TRANSACCION SECTION.
052600     MOVE ACCT-NUMBER OF LK-CUENTA-ORIGEN
052700                            TO TXN-ACCT-NUMBER OF LK-TRANSACCION-1
052800     MOVE WKS-TXN-TIPO-TRABAJO
052900                              TO TXN-TYPE OF LK-TRANSACCION-1
053000     MOVE WKS-TXN-MONTO-TRABAJO
053100                              TO TXN-AMOUNT OF LK-TRANSACCION-1
053200     MOVE WKS-TXN-DIVISA-TRABAJO
053300                              TO TXN-CURRENCY OF LK-TRANSACCION-1
053400     MOVE WKS-TXN-DESCRIPCION-TRABAJO
053500                            TO TXN-DESCRIPTION OF LK-TRANSACCION-1
053600     MOVE LK-FECHA-CORRIDA    TO TXN-DATE OF LK-TRANSACCION-1.
053700 900-REGISTRAR-TRANSACCION-E. EXIT.
053800
053900*----> ARMA LK-TRANSACCION-2, LA SEGUNDA PATA (TRANSFER-IN) DE UNA
054000*      TRANSFERENCIA ENTRE CUENTAS. NO LA USA 500-CAMBIAR-DIVISA:
054100*      EL CAMBIO DE DIVISA PRODUCE UNA SOLA TRANSACCION (VER
054200*      TKT-2005-141) Y REGRABA LK-TRANSACCION-1 VIA 900.
054300 910-REGISTRAR-TRANSACCION-2 SECTION.
054400     MOVE ACCT-NUMBER OF LK-CUENTA-DESTINO
054500                            TO TXN-ACCT-NUMBER OF LK-TRANSACCION-2
054600     MOVE WKS-TXN-TIPO-TRABAJO
054700                              TO TXN-TYPE OF LK-TRANSACCION-2
054800     MOVE WKS-TXN-MONTO-TRABAJO
054900                              TO TXN-AMOUNT OF LK-TRANSACCION-2
055000     MOVE WKS-TXN-DIVISA-TRABAJO
055100                              TO TXN-CURRENCY OF LK-TRANSACCION-2
055200     MOVE WKS-TXN-DESCRIPCION-TRABAJO
055300                            TO TXN-DESCRIPTION OF LK-TRANSACCION-2
055400     MOVE LK-FECHA-CORRIDA    TO TXN-DATE OF LK-TRANSACCION-2.
055500 910-REGISTRAR-TRANSACCION-2-E. EXIT.
055600
